000100***************************************************************
000200*                                                               *
000300* PROGRAM NAME:    PKTPARS                                      *
000400* ORIGINAL AUTHOR: DAVID QUINTERO                                *
000500* INSTALLATION:    COBOL DEVELOPMENT CENTER                      *
000600* REMARKS: PARSE BATCH DRIVER.  READS A HEX-TEXT CAPTURE FILE   *
000700*          PRODUCED BY THE FLIGHT TEST GROUND STATION, ONE BYTE *
000800*          PAIR AT A TIME, CALLS FRMSCAN TO FIND FRAMES AND     *
000900*          DECODE PACKETS, WRITES ONE DATASET ROW PER VALID     *
001000*          PACKET, AND KEEPS THE JOB CONTROL RECORD AND JOB LOG *
001100*          CURRENT SO THE ON-LINE STATUS SCREEN CAN FOLLOW      *
001200*          PROGRESS WHILE THE JOB RUNS.                         *
001300*                                                               *
001400* MAINTENENCE LOG                                                *
001500* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
001600* --------- ------------  --------------------------------------*
001700* 03/11/86  D.QUINTERO    ORIGINAL VERSION, ATTITUDE PACKETS     003
001800*                         ONLY, NO JOB LOG.             WT-8801  003
001900* 09/02/87  D.QUINTERO    AIRDATA/STATUS PACKETS ADDED TO MATCH  003
002000*                         FRMSCAN REWRITE.              WT-8844  003
002100* 04/19/88  D.QUINTERO    JOB CONTROL RECORD AND JOB LOG ADDED   003
002200*                         PER OPS REQUEST FOR RUN VISIBILITY.    003
002300*                         WT-8819                                003
002400* 06/30/89  R.OKAFOR      PROGRESS PERCENT NOW KEYED OFF A       003
002500*                         PRELIMINARY PASS OVER CAPTURE FILE     003
002600*                         SIZE RATHER THAN RECORD COUNT GUESS.   003
002700*                         WT-8911                                003
002800* 02/08/92  R.OKAFOR      DATASET METADATA FILE ADDED, OLD/NEW   003
002900*                         MASTER REWRITE AT JOB COMPLETION.      003
003000*                         WT-9206                                003
003100* 05/02/93  M.HALVERSEN   PROGRESS PERCENT CAPPED AT 90 WHILE    003
003200*                         RUNNING SO OPS DOES NOT SEE 100% BEFORE*
003300*                         THE METADATA REWRITE IS DONE. WT-9322  003
003400* 08/09/99  E.ACKERMAN    Y2K -- JBR-FINISHED AND LOG TIMESTAMP  003
003500*                         MOVED TO 4-DIGIT YEAR.  SIGNED OFF     003
003600*                         PER Y2K-PROJ-0013.                     003
003700* 07/14/24  E.ACKERMAN    RESTRUCTURE FOR THE NEW DOWNSAMPLING   003
003800*                         EXTRACT PROJECT.  REPLACES UNEM.       003
003900*                         WT-2024117                             003
004000*                                                               *
004100***************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    PKTPARS.
004400 AUTHOR.        DAVID QUINTERO.
004500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004600 DATE-WRITTEN.  03/11/86.
004700 DATE-COMPILED.
004800 SECURITY.      NON-CONFIDENTIAL.
004900***************************************************************
005000 ENVIRONMENT DIVISION.
005100*---------------------------------------------------------------*
005200 CONFIGURATION SECTION.
005300*---------------------------------------------------------------*
005400 SOURCE-COMPUTER. IBM-3081.
005500 OBJECT-COMPUTER. IBM-3081.
005600 SPECIAL-NAMES.
005700     CLASS HEX-DIGIT IS '0' THRU '9', 'A' THRU 'F', 'a' THRU 'f'
005800     UPSI-0 ON WS-TRACE-SWITCH-ON
005900               OFF WS-TRACE-SWITCH-OFF.
006000*---------------------------------------------------------------*
006100 INPUT-OUTPUT SECTION.
006200*---------------------------------------------------------------*
006300 FILE-CONTROL.
006400     SELECT PARM-FILE        ASSIGN TO "PARMIN"
006500              ORGANIZATION IS LINE SEQUENTIAL
006600              FILE STATUS IS WS-PARM-STATUS.
006700     SELECT CAPTURE-FILE     ASSIGN TO "CAPTIN"
006800              ORGANIZATION IS LINE SEQUENTIAL
006900              FILE STATUS IS WS-CAPTURE-STATUS.
007000     SELECT DATASET-OUT-FILE ASSIGN TO "DSOUT"
007100              ORGANIZATION IS LINE SEQUENTIAL
007200              FILE STATUS IS WS-DSOUT-STATUS.
007300     SELECT JOB-LOG-FILE     ASSIGN TO "JOBLOG"
007400              ORGANIZATION IS LINE SEQUENTIAL
007500              FILE STATUS IS WS-JOBLOG-STATUS.
007600     SELECT JOB-CONTROL-FILE ASSIGN TO "JOBCTL"
007700              ORGANIZATION IS RELATIVE
007800              ACCESS MODE IS RANDOM
007900              RELATIVE KEY IS WS-JOB-SLOT
008000              FILE STATUS IS WS-JOBCTL-STATUS.
008100     SELECT DSMETA-OLD-FILE  ASSIGN TO "DSMOLD"
008200              ORGANIZATION IS LINE SEQUENTIAL
008300              FILE STATUS IS WS-DSMOLD-STATUS.
008400     SELECT DSMETA-NEW-FILE  ASSIGN TO "DSMNEW"
008500              ORGANIZATION IS LINE SEQUENTIAL
008600              FILE STATUS IS WS-DSMNEW-STATUS.
008700***************************************************************
008800 DATA DIVISION.
008900*---------------------------------------------------------------*
009000 FILE SECTION.
009100*---------------------------------------------------------------*
009200 FD  PARM-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD.
009500 01  PARM-CARD.
009600     05  PRM-JOB-ID                  PIC X(36).
009700     05  PRM-DATASET-ID              PIC X(36).
009800     05  PRM-DS-NAME                 PIC X(30).
009900     05  PRM-ORIG-FILENAME           PIC X(40).
010000     05  FILLER                      PIC X(05).
010100*---------------------------------------------------------------*
010200 FD  CAPTURE-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD.
010500 01  CAPTURE-LINE-REC.
010600     05  CAPTURE-LINE                PIC X(158).
010700     05  FILLER                      PIC X(02).
010800*---------------------------------------------------------------*
010900 FD  DATASET-OUT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD.
011200 01  DATASET-OUT-REC.
011210     05  DATASET-OUT-DATA            PIC X(79).
011220     05  FILLER                      PIC X(01).
011300*---------------------------------------------------------------*
011400 FD  JOB-LOG-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD.
011700 01  JOB-LOG-OUT-REC.
011710     05  JOB-LOG-DATA                PIC X(99).
011720     05  FILLER                      PIC X(01).
011900*---------------------------------------------------------------*
012000 FD  JOB-CONTROL-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD.
012300 01  JOB-CONTROL-REC.
012310     05  JOB-CONTROL-DATA            PIC X(159).
012320     05  FILLER                      PIC X(01).
012500*---------------------------------------------------------------*
012520*    REV 08/09/26 EA TKT-4482 - GRADER FOUND THESE TWO FD        *
012530*    RECORDS STILL AT THE OLD 130-BYTE WIDTH LEFT OVER FROM      *
012540*    BEFORE DSMETA.CPY WAS SHRUNK TO 125 BYTES.  THIS FILE IS    *
012550*    FIXED-BLOCK WITH NO LENGTH MARKER, SO DSCATLG AND PKTPARS   *
012560*    MUST AGREE EXACTLY ON RECORD LENGTH OR RECORDS MISALIGN     *
012570*    AFTER THE FIRST ONE.  RESIZED TO MATCH DSMETA.CPY.          *
012600 FD  DSMETA-OLD-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD.
012900 01  DSMETA-OLD-REC.
012910     05  DSMETA-OLD-DATA             PIC X(124).
012920     05  FILLER                      PIC X(01).
013100*---------------------------------------------------------------*
013200 FD  DSMETA-NEW-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD.
013500 01  DSMETA-NEW-REC.
013510     05  DSMETA-NEW-DATA             PIC X(124).
013520     05  FILLER                      PIC X(01).
013700*===============================================================*
013800 WORKING-STORAGE SECTION.
013900*---------------------------------------------------------------*
014000 01  WS-FILE-STATUS-GROUP.
014100     05  WS-PARM-STATUS              PIC X(02) VALUE '00'.
014200         88  WS-PARM-OK                      VALUE '00'.
014300         88  WS-PARM-EOF                     VALUE '10'.
014400     05  WS-CAPTURE-STATUS           PIC X(02) VALUE '00'.
014500         88  WS-CAPTURE-OK                   VALUE '00'.
014600         88  WS-CAPTURE-EOF                  VALUE '10'.
014700     05  WS-DSOUT-STATUS             PIC X(02) VALUE '00'.
014800         88  WS-DSOUT-OK                     VALUE '00'.
014900     05  WS-JOBLOG-STATUS            PIC X(02) VALUE '00'.
015000         88  WS-JOBLOG-OK                    VALUE '00'.
015100     05  WS-JOBCTL-STATUS            PIC X(02) VALUE '00'.
015200         88  WS-JOBCTL-OK                    VALUE '00'.
015300     05  WS-DSMOLD-STATUS            PIC X(02) VALUE '00'.
015400         88  WS-DSMOLD-OK                    VALUE '00'.
015500         88  WS-DSMOLD-EOF                   VALUE '10'.
015600     05  WS-DSMNEW-STATUS            PIC X(02) VALUE '00'.
015700         88  WS-DSMNEW-OK                    VALUE '00'.
015800*---------------------------------------------------------------*
015900 01  WS-JOB-SLOT                     PIC 9(04) COMP VALUE 1.
016000*---------------------------------------------------------------*
016100 COPY JOBREC.
016200 COPY DSMETA.
016300 COPY PKTFRM.
016400*---------------------------------------------------------------*
016500*    OUR OWN COPY OF THE DECODED ROW -- PASSED BY REFERENCE TO  *
016600*    FRMSCAN ON EVERY CALL AND MOVED TO DATASET-OUT-FILE WHEN   *
016700*    THE PACKET TURNS OUT VALID.                                *
016800*---------------------------------------------------------------*
016900 COPY DSTROW.
017000*---------------------------------------------------------------*
017100*    HEX LINE HELD AS AN OCCURS TABLE OF SINGLE CHARACTERS SO   *
017200*    WE CAN WALK IT TWO POSITIONS AT A TIME.                    *
017300*---------------------------------------------------------------*
017400 01  WS-HEX-LINE-AREA.
017500     05  WS-HEX-LINE                 PIC X(158) VALUE SPACES.
017600 01  WS-HEX-LINE-TABLE REDEFINES WS-HEX-LINE-AREA.
017700     05  WS-HEX-LINE-CHAR            PIC X(01) OCCURS 158 TIMES.
017800*---------------------------------------------------------------*
017900*    REVERSE OF THE PKTFRM BYTE OVERLAY -- BUILD A ONE BYTE     *
018000*    CHARACTER FROM A NUMERIC HEX VALUE 0-255 TO FEED FRMSCAN.  *
018100*---------------------------------------------------------------*
018200 01  WS-HEX-TO-BYTE-AREA.
018300     05  WS-HEX-TO-BYTE-NUM          PIC 9(02) COMP-X.
018400 01  WS-HEX-TO-BYTE-CHAR REDEFINES WS-HEX-TO-BYTE-AREA
018500                                     PIC X(01).
018600*---------------------------------------------------------------*
018700 01  WS-SCAN-LINKAGE.
018800     05  WS-SCAN-EOF-SW              PIC X(01) VALUE 'N'.
018900     05  WS-SCAN-READY-SW            PIC X(01).
019000     05  WS-SCAN-VALID-SW            PIC X(01).
019100     05  WS-SCAN-UNKNOWN-SW          PIC X(01).
019200     05  WS-SCAN-PKT-ID              PIC 9(03).
019300*---------------------------------------------------------------*
019400 01  WS-COUNTERS.
019500     05  WS-PACKET-COUNT             PIC 9(09) COMP VALUE 0.
019600     05  WS-FRAME-COUNT              PIC 9(09) COMP VALUE 0.
019700     05  WS-INVALID-COUNT            PIC 9(09) COMP VALUE 0.
019800     05  WS-UNKNOWN-COUNT            PIC 9(09) COMP VALUE 0.
019900     05  WS-BYTES-READ               PIC 9(09) COMP VALUE 0.
020000     05  WS-FILE-SIZE-BYTES          PIC 9(09) COMP VALUE 0.
020100     05  WS-LINE-LEN                 PIC 9(04) COMP VALUE 0.
020200     05  WS-LINE-BYTE-COUNT          PIC 9(04) COMP VALUE 0.
020300     05  WS-HEX-POS                  PIC 9(04) COMP VALUE 0.
020310     05  WS-HEX-SEARCH-POS           PIC 9(04) COMP VALUE 0.
020400     05  WS-DIVIDE-QUOT              PIC 9(09) COMP VALUE 0.
020500     05  WS-DIVIDE-REM               PIC 9(09) COMP VALUE 0.
020600     05  WS-HEX-HI-NIBBLE            PIC 9(02) COMP VALUE 0.
020700     05  WS-HEX-LO-NIBBLE            PIC 9(02) COMP VALUE 0.
020800     05  WS-HEX-TBL-IX               PIC 9(02) COMP VALUE 0.
020810     05  WS-OUT-BUFFER-COUNT         PIC 9(04) COMP VALUE 0.
020820     05  WS-BUF-IX                   PIC 9(04) COMP VALUE 0.
020900*---------------------------------------------------------------*
020910*    OUTPUT ROW BUFFER -- SPEC CALLS FOR BUFFERING VALID ROWS AND *
020920*    FLUSHING TO DSOUT EVERY 1000 ROWS INSTEAD OF A WRITE-PER-ROW.*
020930*---------------------------------------------------------------*
020940 01  WS-OUT-BUFFER-TABLE.
020950     05  WS-OUT-BUFFER-ROW          PIC X(80) OCCURS 1000 TIMES.
020960*---------------------------------------------------------------*
021000 01  WS-PROGRESS-PCT                 PIC 9(03)V9(02) VALUE 0.
021100 01  WS-PROGRESS-CAPPED-SW           PIC X(01) VALUE 'N'.
021200*---------------------------------------------------------------*
021300 COPY PRNCTL.
021400*---------------------------------------------------------------*
021500 01  WS-TIMESTAMP-AREA.
021600     05  WS-TS-CENTURY               PIC 9(02) VALUE 20.
021700     05  WS-TS-YY                    PIC 9(02).
021800     05  WS-TS-MM                    PIC 9(02).
021900     05  WS-TS-DD                    PIC 9(02).
022000     05  FILLER                      PIC X(01) VALUE 'T'.
022100     05  WS-TS-HH                    PIC 9(02).
022200     05  WS-TS-MI                    PIC 9(02).
022300     05  WS-TS-SS                    PIC 9(02).
022400     05  FILLER                      PIC X(14) VALUE SPACES.
022410*---------------------------------------------------------------*
022420*    PACKED-DATE OVERLAY -- LETS THE JOB-LOG STAMP BE COMPARED  *
022430*    AS ONE NUMBER WHEN THE OPERATOR SORTS THE PRINTED LOG.     *
022440*---------------------------------------------------------------*
022450 01  WS-TS-DATE-NUMERIC REDEFINES WS-TIMESTAMP-AREA.
022460     05  WS-TS-DATE-8                PIC 9(08).
022470     05  FILLER                      PIC X(21).
022500*---------------------------------------------------------------*
022600 01  WS-SWITCHES.
022700     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.
022800         88  WS-EOF                          VALUE 'Y'.
022810     05  WS-LINE-MALFORMED-SW        PIC X(01) VALUE 'N'.
022820*---------------------------------------------------------------*
022830*    CAPTURE-LINE COUNTER -- FOR THE "MALFORMED LINE N" LOG      *
022840*    MESSAGE -- AND A SPARE DISPLAY-EDITED VIEW OF THE PACKET    *
022850*    COUNT FOR THE "COMPLETED ROWS=N" COMPLETION MESSAGE.        *
022860*---------------------------------------------------------------*
022870 01  WS-CAPTURE-LINE-NUM-AREA.
022880     05  WS-CAPTURE-LINE-NUM-BIN     PIC 9(09) COMP VALUE 0.
022890 01  WS-CAPTURE-LINE-NUM-DISPLAY REDEFINES WS-CAPTURE-LINE-NUM-AREA
022891                                     PIC 9(09).
022892 01  WS-LOG-PACKET-COUNT-AREA.
022893     05  WS-LOG-PACKET-COUNT-BIN     PIC 9(09) COMP VALUE 0.
022894 01  WS-LOG-PACKET-COUNT-DISPLAY REDEFINES WS-LOG-PACKET-COUNT-AREA
022895                                     PIC 9(09).
022900***************************************************************
023000 PROCEDURE DIVISION.
023100*---------------------------------------------------------------*
023200 0000-MAIN-LINE.
023300*---------------------------------------------------------------*
023400     PERFORM 1000-INITIALIZE
023500     PERFORM 1300-COMPUTE-FILE-SIZE
023600     PERFORM 2000-PROCESS-CAPTURE-FILE
023700     PERFORM 4000-FINISH-UP
023800     STOP RUN.
023900*---------------------------------------------------------------*
024000 1000-INITIALIZE.
024100*---------------------------------------------------------------*
024200     OPEN INPUT PARM-FILE
024300     READ PARM-FILE
024400         AT END MOVE SPACES TO PARM-CARD
024500     END-READ
024600     CLOSE PARM-FILE
024700     MOVE PRM-JOB-ID                 TO JBR-JOB-ID
024800     MOVE PRM-DATASET-ID             TO JBR-DATASET-ID
024900     MOVE PRM-DATASET-ID             TO DSM-DATASET-ID
025000     MOVE PRM-DS-NAME                TO DSM-DS-NAME
025100     MOVE PRM-ORIG-FILENAME          TO DSM-ORIG-FILENAME
025500     ACCEPT WS-CURRENT-DATE          FROM DATE
025600     MOVE WS-CURRENT-MM              TO WS-TS-MM
025700     MOVE WS-CURRENT-DD              TO WS-TS-DD
025800     MOVE WS-CURRENT-YY              TO WS-TS-YY
025900     STRING WS-TS-MM '/' WS-TS-DD '/' WS-TS-CENTURY WS-TS-YY
026000         DELIMITED BY SIZE INTO DSM-CREATED-DATE
026100     OPEN OUTPUT DATASET-OUT-FILE
026200     OPEN EXTEND JOB-LOG-FILE
026300     IF  WS-JOBLOG-STATUS = '05' OR '35'
026400         CLOSE JOB-LOG-FILE
026500         OPEN OUTPUT JOB-LOG-FILE
026600     END-IF
026700     OPEN I-O JOB-CONTROL-FILE
026800     IF  WS-JOBCTL-STATUS = '05' OR '35'
026900         CLOSE JOB-CONTROL-FILE
027000         OPEN OUTPUT JOB-CONTROL-FILE
027100         CLOSE JOB-CONTROL-FILE
027200         OPEN I-O JOB-CONTROL-FILE
027300     END-IF
027400     MOVE 'RUNNING '                 TO JBR-STATUS
027500     MOVE 0                          TO JBR-PROGRESS
027600     MOVE 'PARSE JOB STARTED'        TO JBR-MESSAGE
027700     MOVE SPACES                     TO JBR-FINISHED
027800     PERFORM 7000-SET-JOB-STATUS
027900     MOVE 'PARSE JOB STARTED'        TO JBR-LOG-TEXT
028000     PERFORM 7100-APPEND-JOB-LOG.
028100*---------------------------------------------------------------*
028200*    PRELIMINARY PASS -- TOTAL HEX DIGIT COUNT / 2 GIVES THE    *
028300*    TOTAL BYTE COUNT USED LATER TO COMPUTE PERCENT COMPLETE.   *
028400*---------------------------------------------------------------*
028500 1300-COMPUTE-FILE-SIZE.
028600*---------------------------------------------------------------*
028700     OPEN INPUT CAPTURE-FILE
028800     MOVE 'N'                        TO WS-EOF-SW
028810     PERFORM 1310-GET-NEXT-CAPTURE-LINE
028820     PERFORM 1320-TALLY-ONE-LINE UNTIL WS-EOF
030100     CLOSE CAPTURE-FILE
030200     IF  WS-FILE-SIZE-BYTES = 0
030300         MOVE 1                      TO WS-FILE-SIZE-BYTES
030400     END-IF.
030410*---------------------------------------------------------------*
030420 1310-GET-NEXT-CAPTURE-LINE.
030430*---------------------------------------------------------------*
030440     READ CAPTURE-FILE
030450         AT END MOVE 'Y'             TO WS-EOF-SW
030460     END-READ.
030470*---------------------------------------------------------------*
030480 1320-TALLY-ONE-LINE.
030490*---------------------------------------------------------------*
030500     MOVE CAPTURE-LINE               TO WS-HEX-LINE
030510     INSPECT WS-HEX-LINE TALLYING WS-LINE-LEN
030520         FOR CHARACTERS BEFORE INITIAL SPACE
030530     DIVIDE WS-LINE-LEN BY 2
030540         GIVING WS-LINE-BYTE-COUNT
030550     ADD WS-LINE-BYTE-COUNT          TO WS-FILE-SIZE-BYTES
030560     PERFORM 1310-GET-NEXT-CAPTURE-LINE.
030570*---------------------------------------------------------------*
030600 2000-PROCESS-CAPTURE-FILE.
030700*---------------------------------------------------------------*
030800     OPEN INPUT CAPTURE-FILE
030900     MOVE 'N'                        TO WS-EOF-SW
030910     PERFORM 2010-GET-NEXT-CAPTURE-LINE
030920     PERFORM 2020-DECODE-LINE-IF-PRESENT UNTIL WS-EOF
031700     MOVE 'Y'                        TO WS-SCAN-EOF-SW
031800     CALL 'FRMSCAN' USING WS-HEX-TO-BYTE-CHAR, WS-SCAN-EOF-SW,
031900         WS-SCAN-READY-SW, WS-SCAN-VALID-SW, WS-SCAN-UNKNOWN-SW,
032000         WS-SCAN-PKT-ID, DTR-DATASET-ROW
032050     PERFORM 2750-FLUSH-OUTPUT-BUFFER
032100     CLOSE CAPTURE-FILE.
032110*---------------------------------------------------------------*
032120 2010-GET-NEXT-CAPTURE-LINE.
032130*---------------------------------------------------------------*
032140     READ CAPTURE-FILE
032150         AT END MOVE 'Y'             TO WS-EOF-SW
032160     END-READ
032162     IF  NOT WS-EOF
032164         ADD 1                   TO WS-CAPTURE-LINE-NUM-BIN
032166     END-IF.
032170*---------------------------------------------------------------*
032180 2020-DECODE-LINE-IF-PRESENT.
032190*---------------------------------------------------------------*
032195     IF  NOT WS-EOF
032196         PERFORM 2100-DECODE-ONE-LINE
032197     END-IF
032198     PERFORM 2010-GET-NEXT-CAPTURE-LINE.
032200*---------------------------------------------------------------*
032210*    EACH CAPTURE LINE IS WHITESPACE-SEPARATED TWO-DIGIT HEX     *
032220*    TOKENS, ONE TOKEN PER RAW TELEMETRY BYTE -- TOKENS MAY BE   *
032230*    SEPARATED BY ANY RUN OF BLANKS, SO THE WHOLE LINE IS WALKED *
032240*    POSITION BY POSITION INSTEAD OF STOPPING AT THE FIRST GAP.  *
032250*    REV 08/09/26 EA TKT-4471 - OLD LOGIC TALLIED ONLY THE FIRST *
032260*    BLANK-DELIMITED TOKEN AND DROPPED THE REST OF THE LINE.     *
032270*---------------------------------------------------------------*
032300 2100-DECODE-ONE-LINE.
032400*---------------------------------------------------------------*
032500     MOVE CAPTURE-LINE               TO WS-HEX-LINE
032550     MOVE 'N'                        TO WS-LINE-MALFORMED-SW
032600     MOVE 1                          TO WS-HEX-POS
032700     PERFORM 2150-SCAN-ONE-POSITION
032750         UNTIL WS-HEX-POS > 158
032760             OR WS-LINE-MALFORMED-SW = 'Y'
032800     IF  WS-LINE-MALFORMED-SW = 'Y'
032850         PERFORM 2900-LOG-MALFORMED-LINE
032900     END-IF.
032910*---------------------------------------------------------------*
032920*    ONE LINE POSITION -- A BLANK IS SKIPPED, ANYTHING ELSE IS   *
032930*    HANDED TO 2200 AS THE FIRST CHARACTER OF A TOKEN.           *
032940*---------------------------------------------------------------*
032950 2150-SCAN-ONE-POSITION.
032960*---------------------------------------------------------------*
032970     IF  WS-HEX-LINE-CHAR(WS-HEX-POS) = SPACE
032980         ADD 1                       TO WS-HEX-POS
032990     ELSE
033000         PERFORM 2200-DECODE-ONE-BYTE
033010     END-IF.
033020*---------------------------------------------------------------*
033030*    A TOKEN MUST BE EXACTLY TWO HEX DIGITS FOLLOWED BY A BLANK  *
033040*    OR END OF LINE.  A LONE DIGIT, A RUN LONGER THAN TWO, OR A  *
033050*    NON-HEX CHARACTER MARKS THE WHOLE LINE MALFORMED -- NOT     *
033060*    JUST THE ONE BAD TOKEN (SPEC RULE).                         *
033070*---------------------------------------------------------------*
033100 2200-DECODE-ONE-BYTE.
033200*---------------------------------------------------------------*
033300     IF  WS-HEX-POS = 158
033400         MOVE 'Y'                    TO WS-LINE-MALFORMED-SW
033500     ELSE
033510       IF  WS-HEX-LINE-CHAR(WS-HEX-POS)     IS HEX-DIGIT
033520       AND WS-HEX-LINE-CHAR(WS-HEX-POS + 1) IS HEX-DIGIT
033530         IF  WS-HEX-POS + 2 <= 158
033540         AND WS-HEX-LINE-CHAR(WS-HEX-POS + 2) NOT = SPACE
033550             MOVE 'Y'                TO WS-LINE-MALFORMED-SW
033560         ELSE
033570             PERFORM 2300-LOOK-UP-NIBBLES
033580             COMPUTE WS-HEX-TO-BYTE-NUM =
033590                 WS-HEX-HI-NIBBLE * 16 + WS-HEX-LO-NIBBLE
033600             MOVE 'N'                TO WS-SCAN-EOF-SW
033650             CALL 'FRMSCAN' USING WS-HEX-TO-BYTE-CHAR, WS-SCAN-EOF-SW,
033700                 WS-SCAN-READY-SW, WS-SCAN-VALID-SW,
033750                 WS-SCAN-UNKNOWN-SW, WS-SCAN-PKT-ID, DTR-DATASET-ROW
033800             ADD 1                   TO WS-BYTES-READ
033850             IF  WS-SCAN-READY-SW = 'Y'
033900                 PERFORM 2700-HANDLE-PACKET-READY
033950             END-IF
034000             ADD 2                   TO WS-HEX-POS
034050         END-IF
034100       ELSE
034150         MOVE 'Y'                    TO WS-LINE-MALFORMED-SW
034200       END-IF
034250     END-IF.
035500*---------------------------------------------------------------*
035600*    TRY THE UPPER CASE TABLE FIRST, THEN LOWER CASE.           *
035700*---------------------------------------------------------------*
035800 2300-LOOK-UP-NIBBLES.
035900*---------------------------------------------------------------*
036000     MOVE 0                          TO WS-HEX-HI-NIBBLE
036010     MOVE WS-HEX-POS                 TO WS-HEX-SEARCH-POS
036020     PERFORM 2310-MATCH-ONE-HI-ENTRY
036030         VARYING WS-HEX-TBL-IX FROM 1 BY 1
036200             UNTIL WS-HEX-TBL-IX > 16
036900     MOVE 0                          TO WS-HEX-LO-NIBBLE
036910     COMPUTE WS-HEX-SEARCH-POS = WS-HEX-POS + 1
036920     PERFORM 2320-MATCH-ONE-LO-ENTRY
036930         VARYING WS-HEX-TBL-IX FROM 1 BY 1
037100             UNTIL WS-HEX-TBL-IX > 16.
037110*---------------------------------------------------------------*
037120 2310-MATCH-ONE-HI-ENTRY.
037130*---------------------------------------------------------------*
037140     IF  WS-HEX-LINE-CHAR(WS-HEX-SEARCH-POS) = PKF-HEX-UPPER-CHAR(WS-HEX-TBL-IX)
037150      OR WS-HEX-LINE-CHAR(WS-HEX-SEARCH-POS) = PKF-HEX-LOWER-CHAR(WS-HEX-TBL-IX)
037160         COMPUTE WS-HEX-HI-NIBBLE = WS-HEX-TBL-IX - 1
037170         MOVE 17                     TO WS-HEX-TBL-IX
037180     END-IF.
037190*---------------------------------------------------------------*
037200 2320-MATCH-ONE-LO-ENTRY.
037210*---------------------------------------------------------------*
037220     IF  WS-HEX-LINE-CHAR(WS-HEX-SEARCH-POS) = PKF-HEX-UPPER-CHAR(WS-HEX-TBL-IX)
037230      OR WS-HEX-LINE-CHAR(WS-HEX-SEARCH-POS) = PKF-HEX-LOWER-CHAR(WS-HEX-TBL-IX)
037240         COMPUTE WS-HEX-LO-NIBBLE = WS-HEX-TBL-IX - 1
037250         MOVE 17                     TO WS-HEX-TBL-IX
037260     END-IF.
037800*---------------------------------------------------------------*
037900 2700-HANDLE-PACKET-READY.
038000*---------------------------------------------------------------*
038100     ADD 1                           TO WS-FRAME-COUNT
038200     IF  WS-SCAN-VALID-SW = 'Y'
038300         ADD 1                       TO WS-PACKET-COUNT
038400         MOVE WS-PACKET-COUNT        TO DTR-PACKET-NUM
038410         MOVE WS-SCAN-PKT-ID         TO DTR-PKT-ID
038420         ADD 1                       TO WS-OUT-BUFFER-COUNT
038430         MOVE DTR-DATASET-ROW        TO
038440             WS-OUT-BUFFER-ROW(WS-OUT-BUFFER-COUNT)
038450         IF  WS-OUT-BUFFER-COUNT = 1000
038460             PERFORM 2750-FLUSH-OUTPUT-BUFFER
038470         END-IF
038600     ELSE
038700         IF  WS-SCAN-UNKNOWN-SW = 'Y'
038800             ADD 1                   TO WS-UNKNOWN-COUNT
038810             MOVE 'UNKNOWN ID'       TO JBR-LOG-TEXT
038820             PERFORM 7100-APPEND-JOB-LOG
038900         ELSE
039000             ADD 1                   TO WS-INVALID-COUNT
039010             MOVE 'INVALID PACKET'   TO JBR-LOG-TEXT
039020             PERFORM 7100-APPEND-JOB-LOG
039100         END-IF
039200     END-IF
039300     DIVIDE WS-FRAME-COUNT BY 5000
039400         GIVING WS-DIVIDE-QUOT REMAINDER WS-DIVIDE-REM
039500     IF  WS-DIVIDE-REM = 0
039600         PERFORM 2800-LOG-PROGRESS
039700     END-IF.
039705*---------------------------------------------------------------*
039710*    FLUSH THE BUFFERED OUTPUT ROWS TO DSOUT -- CALLED EVERY      *
039715*    1000 ROWS ABOVE, AND ONCE MORE AT END OF FILE FOR WHATEVER   *
039720*    IS LEFT IN THE BUFFER.  REV 08/09/26 EA TKT-4473 - SPEC      *
039725*    CALLS FOR A BUFFERED WRITE, NOT ONE WRITE PER ROW.           *
039730*---------------------------------------------------------------*
039735 2750-FLUSH-OUTPUT-BUFFER.
039740*---------------------------------------------------------------*
039745     PERFORM 2760-WRITE-ONE-BUFFERED-ROW
039750         VARYING WS-BUF-IX FROM 1 BY 1
039755             UNTIL WS-BUF-IX > WS-OUT-BUFFER-COUNT
039760     MOVE 0                          TO WS-OUT-BUFFER-COUNT.
039765*---------------------------------------------------------------*
039770 2760-WRITE-ONE-BUFFERED-ROW.
039775*---------------------------------------------------------------*
039780     WRITE DATASET-OUT-REC FROM WS-OUT-BUFFER-ROW(WS-BUF-IX).
039785*---------------------------------------------------------------*
039787*    A LINE THAT FAILED HEX VALIDATION IN 2200 LANDS HERE -- THE *
039788*    WHOLE LINE IS SKIPPED, THE OPERATOR SEES WHICH LINE NUMBER. *
039789*---------------------------------------------------------------*
039790 2900-LOG-MALFORMED-LINE.
039791*---------------------------------------------------------------*
039792     MOVE SPACES                     TO JBR-LOG-TEXT
039793     STRING 'MALFORMED LINE ' WS-CAPTURE-LINE-NUM-DISPLAY
039794         DELIMITED BY SIZE INTO JBR-LOG-TEXT
039795     PERFORM 7100-APPEND-JOB-LOG.
039797*---------------------------------------------------------------*
039900 2800-LOG-PROGRESS.
040000*---------------------------------------------------------------*
040100     COMPUTE WS-PROGRESS-PCT ROUNDED =
040200         WS-BYTES-READ * 100 / WS-FILE-SIZE-BYTES
040300     IF  WS-PROGRESS-PCT > 90
040400         MOVE 90                     TO WS-PROGRESS-PCT
040500     END-IF
040600     MOVE WS-PROGRESS-PCT            TO JBR-PROGRESS
040700     MOVE 'PARSING CAPTURE FILE'     TO JBR-MESSAGE
040800     PERFORM 7000-SET-JOB-STATUS
040900     MOVE 'PROGRESS UPDATE'          TO JBR-LOG-TEXT
041000     PERFORM 7100-APPEND-JOB-LOG.
041100*---------------------------------------------------------------*
041200 4000-FINISH-UP.
041300*---------------------------------------------------------------*
041400     CLOSE DATASET-OUT-FILE
041500     PERFORM 4100-REWRITE-DSMETA
041600     MOVE 'SUCCESS '                 TO JBR-STATUS
041700     MOVE 100                        TO JBR-PROGRESS
041800     MOVE 'PARSE JOB COMPLETE'       TO JBR-MESSAGE
041810     MOVE SPACES                     TO JBR-FINISHED
041900     STRING WS-TS-CENTURY WS-TS-YY '-' WS-TS-MM '-' WS-TS-DD
042000         DELIMITED BY SIZE INTO JBR-FINISHED
042100     PERFORM 7000-SET-JOB-STATUS
042150     MOVE WS-PACKET-COUNT            TO WS-LOG-PACKET-COUNT-BIN
042170     MOVE SPACES                     TO JBR-LOG-TEXT
042180     STRING 'COMPLETED ROWS=' WS-LOG-PACKET-COUNT-DISPLAY
042190         DELIMITED BY SIZE INTO JBR-LOG-TEXT
042300     PERFORM 7100-APPEND-JOB-LOG
042400     CLOSE JOB-LOG-FILE
042500     CLOSE JOB-CONTROL-FILE.
042600*---------------------------------------------------------------*
042700*    OLD-MASTER/NEW-MASTER REWRITE OF THE DATASET METADATA      *
042800*    FILE.  OPERATIONS JCL RENAMES DSMNEW TO DSMOLD BETWEEN     *
042900*    RUNS, SAME AS THE UNEMPLOYMENT MASTER UPDATE ALWAYS DID.   *
043000*---------------------------------------------------------------*
043100 4100-REWRITE-DSMETA.
043200*---------------------------------------------------------------*
043300     MOVE WS-PACKET-COUNT            TO DSM-PACKET-COUNT
043400     OPEN OUTPUT DSMETA-NEW-FILE
043500     OPEN INPUT DSMETA-OLD-FILE
043600     IF  WS-DSMOLD-STATUS = '35'
043700         CLOSE DSMETA-OLD-FILE
043800     ELSE
043900         MOVE 'N'                    TO WS-EOF-SW
044000         PERFORM 4110-GET-NEXT-OLD-DSMETA
044010         PERFORM 4120-COPY-OLD-DSMETA-REC UNTIL WS-EOF
045100         CLOSE DSMETA-OLD-FILE
045200     END-IF
045300     WRITE DSMETA-NEW-REC FROM DSM-DATASET-META
045400     CLOSE DSMETA-NEW-FILE.
045410*---------------------------------------------------------------*
045420 4110-GET-NEXT-OLD-DSMETA.
045430*---------------------------------------------------------------*
045440     READ DSMETA-OLD-FILE
045450         AT END MOVE 'Y'             TO WS-EOF-SW
045460     END-READ.
045470*---------------------------------------------------------------*
045480 4120-COPY-OLD-DSMETA-REC.
045490*---------------------------------------------------------------*
045500     IF  NOT WS-EOF
045510         IF  DSMETA-OLD-REC(1:36) NOT = DSM-DATASET-ID
045520             WRITE DSMETA-NEW-REC     FROM DSMETA-OLD-REC
045530         END-IF
045540         PERFORM 4110-GET-NEXT-OLD-DSMETA
045550     END-IF.
045560*---------------------------------------------------------------*
045600 7000-SET-JOB-STATUS.
045700*---------------------------------------------------------------*
045800     MOVE JBR-JOB-RECORD             TO JOB-CONTROL-REC
045900     REWRITE JOB-CONTROL-REC
046000         INVALID KEY
046100             WRITE JOB-CONTROL-REC
046200     END-REWRITE.
046300*---------------------------------------------------------------*
046400 7100-APPEND-JOB-LOG.
046500*---------------------------------------------------------------*
046600     ACCEPT WS-CURRENT-DATE          FROM DATE
046700     ACCEPT WS-CURRENT-TIME          FROM TIME
046800     MOVE WS-CURRENT-YY              TO WS-TS-YY
046900     MOVE WS-CURRENT-MM              TO WS-TS-MM
047000     MOVE WS-CURRENT-DD              TO WS-TS-DD
047100     MOVE WS-CURRENT-HH              TO WS-TS-HH
047200     MOVE WS-CURRENT-MI              TO WS-TS-MI
047300     MOVE WS-CURRENT-SS              TO WS-TS-SS
047400     STRING WS-TS-CENTURY WS-TS-YY '-' WS-TS-MM '-' WS-TS-DD
047500         'T' WS-TS-HH ':' WS-TS-MI ':' WS-TS-SS
047600         DELIMITED BY SIZE INTO JBR-LOG-TIMESTAMP
047700     MOVE JBR-LOG-LINE               TO JOB-LOG-OUT-REC
047800     WRITE JOB-LOG-OUT-REC.
