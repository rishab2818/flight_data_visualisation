000100***************************************************************
000200*    DATASET METADATA RECORD -- SEQUENTIAL, FIXED 125 BYTES.   *
000300*    ONE RECORD PER PARSED DATASET, MAINTAINED BY PKTPARS ON   *
000400*    AN OLD-MASTER/NEW-MASTER REWRITE AND READ BY DSCATLG.     *
000500***************************************************************
000600 01  DSM-DATASET-META.
000700     05  DSM-DATASET-ID              PIC X(36).
000800     05  DSM-DS-NAME                 PIC X(30).
000900     05  DSM-ORIG-FILENAME           PIC X(40).
001000     05  DSM-CREATED-DATE            PIC X(10).
001100     05  DSM-PACKET-COUNT            PIC 9(09).
