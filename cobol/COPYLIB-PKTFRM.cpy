000100***************************************************************
000200*    TELEMETRY FRAME / PACKET DICTIONARY.                      *
000300*    A FRAME IS START(1) ID(1) PAYLOAD(N) CHECKSUM(1) END(1).  *
000400*    THIS SHOP'S THREE KNOWN PACKET TYPES ARE PINNED HERE AS   *
000500*    88-LEVELS ON THE ID BYTE'S DECIMAL VALUE.  PAYLOAD BYTES  *
000600*    ARE BIG-ENDIAN UNSIGNED INTEGERS; THE BYTE-OVERLAY GROUP  *
000700*    BELOW IS HOW THIS SHOP HAS ALWAYS PULLED A RAW BINARY     *
000800*    BYTE'S BIT VALUE OUT OF A DISPLAY CHARACTER SINCE THE     *
000900*    TELEMETRY INTERFACE WAS FIRST CODED -- REDEFINE THE       *
001000*    SINGLE CHARACTER AS A ONE-BYTE BINARY ITEM.               *
001100***************************************************************
001200 01  PKF-START-BYTE-LIT              PIC X(01) VALUE X'01'.
001300 01  PKF-END-BYTE-LIT                PIC X(01) VALUE X'05'.
001400*
001500 01  PKF-ID-VALUES.
001600     05  PKF-ID-ATTITUDE-LIT         PIC 9(03) VALUE 016.
001700     05  PKF-ID-AIRDATA-LIT          PIC 9(03) VALUE 032.
001800     05  PKF-ID-STATUS-LIT           PIC 9(03) VALUE 048.
001900*
002000 01  PKF-FRAME-LENGTHS.
002100     05  PKF-LEN-ATTITUDE            PIC 9(02) COMP VALUE 10.
002200     05  PKF-LEN-AIRDATA             PIC 9(02) COMP VALUE 10.
002300     05  PKF-LEN-STATUS              PIC 9(02) COMP VALUE 06.
002400*---------------------------------------------------------------*
002500*    ONE-BYTE OVERLAY -- SEE BANNER ABOVE.                      *
002600*---------------------------------------------------------------*
002700 01  PKF-BYTE-OVERLAY.
002800     05  PKF-BYTE-CHAR               PIC X(01).
002900 01  PKF-BYTE-NUMERIC REDEFINES PKF-BYTE-OVERLAY
003000                                      PIC 9(02) COMP-X.
003100*---------------------------------------------------------------*
003200*    HEX-DIGIT LOOKUP TABLES FOR THE HEX-TEXT CAPTURE-LINE      *
003300*    DECODER.  UPPER AND LOWER CASE BOTH ACCEPTED.              *
003400*---------------------------------------------------------------*
003500 01  PKF-HEX-UPPER-LIT               PIC X(16)
003600                                      VALUE '0123456789ABCDEF'.
003700 01  PKF-HEX-UPPER-TBL REDEFINES PKF-HEX-UPPER-LIT.
003800     05  PKF-HEX-UPPER-CHAR          PIC X(01) OCCURS 16 TIMES.
003900 01  PKF-HEX-LOWER-LIT               PIC X(16)
004000                                      VALUE '0123456789abcdef'.
004100 01  PKF-HEX-LOWER-TBL REDEFINES PKF-HEX-LOWER-LIT.
004200     05  PKF-HEX-LOWER-CHAR          PIC X(01) OCCURS 16 TIMES.
