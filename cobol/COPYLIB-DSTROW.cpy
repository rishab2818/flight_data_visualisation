000100***************************************************************
000200*    PARSED DATASET ROW -- ONE VALID TELEMETRY PACKET          *
000300*    FIXED 80 CHARACTERS, LINE SEQUENTIAL, ONE ROW PER PACKET. *
000400*    COLUMN ORDER IS FIXED: PACKET-NUM, PKT-ID, THEN THE       *
000500*    REMAINING COLUMNS IN ASCENDING ALPHABETIC ORDER.  A       *
000600*    COLUMN NOT CARRIED BY A PACKET'S TYPE IS LEFT BLANK.      *
000700*    REPLACES UNEMC.                          EA 07/14/24      *
000800***************************************************************
000900 01  DTR-DATASET-ROW.
001000     05  DTR-PACKET-NUM              PIC 9(09).
001100     05  FILLER                      PIC X(01) VALUE SPACE.
001200     05  DTR-PKT-ID                  PIC 9(03).
001300     05  FILLER                      PIC X(01) VALUE SPACE.
001400     05  DTR-AIRSPEED                PIC 9(04).9(01).
001500     05  FILLER                      PIC X(01) VALUE SPACE.
001600     05  DTR-ALTITUDE                PIC 9(08).
001700     05  FILLER                      PIC X(01) VALUE SPACE.
001800     05  DTR-AUTOPILOT-ON            PIC X(01).
001900     05  FILLER                      PIC X(01) VALUE SPACE.
002000     05  DTR-ENGINE-N1               PIC 9(03).
002100     05  FILLER                      PIC X(01) VALUE SPACE.
002200     05  DTR-FLAPS-EXT               PIC X(01).
002300     05  FILLER                      PIC X(01) VALUE SPACE.
002400     05  DTR-GEAR-DOWN               PIC X(01).
002500     05  FILLER                      PIC X(01) VALUE SPACE.
002600     05  DTR-MACH                    PIC 9(01).9(02).
002700     05  FILLER                      PIC X(01) VALUE SPACE.
002800     05  DTR-PITCH                   PIC S9(03).9(02)
002900                                      SIGN IS LEADING SEPARATE.
003000     05  FILLER                      PIC X(01) VALUE SPACE.
003100     05  DTR-ROLL                    PIC S9(03).9(02)
003200                                      SIGN IS LEADING SEPARATE.
003300     05  FILLER                      PIC X(01) VALUE SPACE.
003400     05  DTR-WARN-MASTER             PIC X(01).
003500     05  FILLER                      PIC X(01) VALUE SPACE.
003600     05  DTR-YAW                     PIC 9(03).9(02).
003700     05  FILLER                      PIC X(11) VALUE SPACE.
