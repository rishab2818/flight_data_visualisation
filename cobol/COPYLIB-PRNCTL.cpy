000100***************************************************************
000200*    PRINTER CONTROL FIELDS -- SAME GROUP EVERY REPORT PROGRAM *
000300*    IN THIS SHOP COPIES (GRPHUSA, HACKNEWS, COV19 FAMILY).    *
000400*    KEPT HERE SO A CHANGE TO PAGE SIZE IS MADE ONCE.          *
000500***************************************************************
000600 01  PRINTER-CONTROL-FIELDS.
000700     05  LINE-SPACEING               PIC 9(02) VALUE 1.
000800     05  LINE-COUNT                  PIC 9(03) VALUE 999.
000900     05  LINES-ON-PAGE               PIC 9(02) VALUE 55.
001000     05  PAGE-COUNT                  PIC 9(02) VALUE 1.
001100     05  TOP-OF-PAGE                 PIC X(02) VALUE '1'.
001200     05  SINGLE-SPACE                PIC X(01) VALUE ' '.
001300     05  DOUBLE-SPACE                PIC X(01) VALUE '0'.
001400     05  TRIPLE-SPACE                PIC X(01) VALUE '-'.
001500     05  OVERPRINT                   PIC X(01) VALUE '+'.
001600*---------------------------------------------------------------*
001700 01  WS-CURRENT-DATE-DATA.
001800     05  WS-CURRENT-DATE.
001900         10  WS-CURRENT-YY           PIC 9(02).
002000         10  WS-CURRENT-MM           PIC 9(02).
002100         10  WS-CURRENT-DD           PIC 9(02).
002200     05  WS-CURRENT-TIME.
002300         10  WS-CURRENT-HH           PIC 9(02).
002400         10  WS-CURRENT-MI           PIC 9(02).
002500         10  WS-CURRENT-SS           PIC 9(02).
002600         10  WS-CURRENT-HS           PIC 9(02).
