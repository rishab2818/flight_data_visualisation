000100***************************************************************
000200*                                                               *
000300* PROGRAM NAME:    FRMSCAN                                      *
000400* ORIGINAL AUTHOR: DAVID QUINTERO                                *
000500* INSTALLATION:    COBOL DEVELOPMENT CENTER                      *
000600* REMARKS: CALLED ONCE PER RAW TELEMETRY BYTE BY PKTPARS.        *
000700*          FINDS FRAME BOUNDARIES (START 01 / END 05 HEX) AND,  *
000800*          WHEN A FRAME CLOSES, DECODES IT AGAINST THE THREE-   *
000900*          TYPE PACKET DICTIONARY AND HANDS BACK ONE DATASET    *
001000*          ROW.  SCANNER STATE LIVES IN WORKING-STORAGE AND     *
001100*          PERSISTS ACROSS CALLS -- DO NOT CANCEL THIS PROGRAM  *
001200*          BETWEEN BYTES OF THE SAME CAPTURE FILE.              *
001300*                                                               *
001400* MAINTENENCE LOG                                                *
001500* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
001600* --------- ------------  --------------------------------------*
001700* 03/11/86  D.QUINTERO    ORIGINAL BYTE SCANNER, WT-8801          003
001800* 09/02/87  D.QUINTERO    ADDED AIRDATA AND STATUS PACKET TYPES,  003
001900*                         WAS ATTITUDE ONLY.            WT-8844   003
002000* 06/30/89  R.OKAFOR      RESYNC ON START BYTE SEEN MID-FRAME,    003
002100*                         PER FLT TEST DATA DROPOUT.    WT-8911   003
002200* 01/14/91  R.OKAFOR      CHECKSUM VALIDATION ADDED, WAS LENGTH   003
002300*                         CHECK ONLY.                  WT-9103    003
002400* 05/02/93  M.HALVERSEN   FIX: FRAME-LENGTH GUARD SO A RUNAWAY    003
002500*                         PARTIAL CANNOT OVERRUN THE BUFFER.      003
002600*                         WT-9322                                 003
002700* 11/18/94  M.HALVERSEN   ROLL/PITCH RANGE CHECK (RAW > 36000     003
002800*                         IS INVALID) PER FLIGHT TEST REQUEST.    003
002900*                         WT-9447                                 003
003000* 08/09/99  E.ACKERMAN    Y2K REVIEW -- NO DATE FIELDS IN THIS    003
003100*                         PROGRAM, NO CHANGE REQUIRED. SIGNED     003
003200*                         OFF PER Y2K-PROJ-0013.                  003
003300* 07/14/24  E.ACKERMAN    RESTRUCTURE FOR THE NEW DOWNSAMPLING    003
003400*                         EXTRACT PROJECT, NO LOGIC CHANGE.       003
003500*                         WT-2024117                              003
003600*                                                               *
003700***************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    FRMSCAN.
004000 AUTHOR.        DAVID QUINTERO.
004100 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004200 DATE-WRITTEN.  03/11/86.
004300 DATE-COMPILED.
004400 SECURITY.      NON-CONFIDENTIAL.
004500***************************************************************
004600 ENVIRONMENT DIVISION.
004700*---------------------------------------------------------------*
004800 CONFIGURATION SECTION.
004900*---------------------------------------------------------------*
005000 SOURCE-COMPUTER. IBM-3081.
005100 OBJECT-COMPUTER. IBM-3081.
005200 SPECIAL-NAMES.
005300     UPSI-0 ON WS-TRACE-SWITCH-ON
005400               OFF WS-TRACE-SWITCH-OFF.
005500***************************************************************
005600 DATA DIVISION.
005700*---------------------------------------------------------------*
005800 WORKING-STORAGE SECTION.
005900*---------------------------------------------------------------*
006000 01  WS-SCAN-STATE.
006100     05  WS-IN-FRAME-SW              PIC X(01) VALUE 'N'.
006200         88  WS-IN-FRAME                      VALUE 'Y'.
006300     05  WS-FRAME-LENGTH             PIC 9(02) COMP VALUE 0.
006400*---------------------------------------------------------------*
006500*    FRAME BUFFER KEPT AS AN OCCURS TABLE, ONE BYTE PER SLOT,   *
006600*    SAME HABIT THE SHOP USES FOR UHR-GRAPH-DATA IN GRPHUSA.    *
006700*---------------------------------------------------------------*
006800 01  WS-FRAME-AREA.
006900     05  WS-FRAME-BUFFER             PIC X(10) VALUE SPACES.
007000 01  WS-FRAME-BYTE-TABLE REDEFINES WS-FRAME-AREA.
007100     05  WS-FRAME-BYTE               PIC X(01) OCCURS 10 TIMES.
007200*---------------------------------------------------------------*
007300 COPY PKTFRM.
007400*---------------------------------------------------------------*
007500 01  WS-DECODE-WORK.
007600     05  WS-FRAME-ID-NUM             PIC 9(03) COMP.
007700     05  WS-CHECKSUM-COMPUTED        PIC 9(05) COMP VALUE 0.
007800     05  WS-CHECKSUM-QUOTIENT        PIC 9(05) COMP VALUE 0.
007900     05  WS-CHECKSUM-REMAINDER       PIC 9(03) COMP VALUE 0.
008000     05  WS-CHECKSUM-BYTE-NUM        PIC 9(03) COMP VALUE 0.
008100     05  WS-CHECKSUM-DISPLAY-AREA.
008200         10  WS-CHECKSUM-COMPUTED-D  PIC 9(05) COMP.
008300     05  WS-CHECKSUM-DISPLAY REDEFINES WS-CHECKSUM-DISPLAY-AREA
008400                                 PIC ZZZZ9.
008500     05  WS-BYTE-HI                  PIC 9(03) COMP VALUE 0.
008600     05  WS-BYTE-MID                 PIC 9(03) COMP VALUE 0.
008700     05  WS-BYTE-LO                  PIC 9(03) COMP VALUE 0.
008800     05  WS-PAYLOAD-INDEX            PIC 9(02) COMP VALUE 0.
008900     05  WS-STATUS-REMAINDER         PIC 9(03) COMP VALUE 0.
009000*---------------------------------------------------------------*
009100*    SIGNED OVERLAY OF THE RAW ENGINEERING VALUE -- ROLL AND    *
009200*    PITCH ARE OFFSET-ENCODED AND GO NEGATIVE AFTER THE -18000. *
009300*---------------------------------------------------------------*
009400 01  WS-ENG-VALUE-AREA.
009500     05  WS-ENG-RAW                  PIC 9(08) COMP VALUE 0.
009600 01  WS-ENG-VALUE-SIGNED REDEFINES WS-ENG-VALUE-AREA
009700                                 PIC S9(08) COMP.
009800     05  WS-TRACE-SWITCH-ON          PIC X(01).
009900     05  WS-TRACE-SWITCH-OFF         PIC X(01).
010000*===============================================================*
010100 LINKAGE SECTION.
010200*---------------------------------------------------------------*
010300 01  FSC-INPUT-BYTE                  PIC X(01).
010400 01  FSC-END-OF-INPUT-SW             PIC X(01).
010500 01  FSC-PACKET-READY-SW             PIC X(01).
010600 01  FSC-PACKET-VALID-SW             PIC X(01).
010700 01  FSC-PACKET-UNKNOWN-SW           PIC X(01).
010800 01  FSC-PKT-ID-OUT                  PIC 9(03).
010900 COPY DSTROW.
011000*===============================================================*
011100 PROCEDURE DIVISION USING FSC-INPUT-BYTE, FSC-END-OF-INPUT-SW,
011200     FSC-PACKET-READY-SW, FSC-PACKET-VALID-SW,
011300     FSC-PACKET-UNKNOWN-SW, FSC-PKT-ID-OUT, DTR-DATASET-ROW.
011400*---------------------------------------------------------------*
011500 0000-SCAN-AND-DECODE-BYTE.
011600*---------------------------------------------------------------*
011700     MOVE 'N'                        TO FSC-PACKET-READY-SW
011800     MOVE 'N'                        TO FSC-PACKET-VALID-SW
011900     MOVE 'N'                        TO FSC-PACKET-UNKNOWN-SW
012000     IF  FSC-END-OF-INPUT-SW = 'Y'
012100         PERFORM 2900-DISCARD-PARTIAL-FRAME
012200     ELSE
012300         PERFORM 2000-SCAN-ONE-BYTE
012400     END-IF
012500     GOBACK.
012600*---------------------------------------------------------------*
012700 2000-SCAN-ONE-BYTE.
012800*---------------------------------------------------------------*
012900     IF  FSC-INPUT-BYTE = PKF-START-BYTE-LIT
013000         MOVE 'Y'                    TO WS-IN-FRAME-SW
013100         MOVE 1                      TO WS-FRAME-LENGTH
013200         MOVE FSC-INPUT-BYTE         TO WS-FRAME-BYTE(1)
013300     ELSE
013400         IF  WS-IN-FRAME
013500             IF  WS-FRAME-LENGTH NOT < 10
013600                 PERFORM 2900-DISCARD-PARTIAL-FRAME
013700             ELSE
013800                 ADD 1               TO WS-FRAME-LENGTH
013900                 MOVE FSC-INPUT-BYTE
014000                     TO WS-FRAME-BYTE(WS-FRAME-LENGTH)
014100                 IF  FSC-INPUT-BYTE = PKF-END-BYTE-LIT
014200                     PERFORM 3000-DECODE-PACKET
014300                     MOVE 'N'        TO WS-IN-FRAME-SW
014400                     MOVE 0          TO WS-FRAME-LENGTH
014500                 END-IF
014600             END-IF
014700         END-IF
014800     END-IF.
014900*---------------------------------------------------------------*
015000 2900-DISCARD-PARTIAL-FRAME.
015100*---------------------------------------------------------------*
015200     MOVE 'N'                        TO WS-IN-FRAME-SW
015300     MOVE 0                          TO WS-FRAME-LENGTH.
015400*---------------------------------------------------------------*
015500*    PACKET DECODER SECTION.  THE FRAME IN WS-FRAME-BYTE IS     *
015600*    COMPLETE AND WS-FRAME-LENGTH BYTES LONG.                  *
015700*---------------------------------------------------------------*
015800 3000-DECODE-PACKET.
015900*---------------------------------------------------------------*
016000     MOVE 'Y'                        TO FSC-PACKET-READY-SW
016100     MOVE SPACES                     TO DTR-DATASET-ROW
016200     IF  WS-FRAME-LENGTH < 4
016300         MOVE 0                      TO FSC-PKT-ID-OUT
016400     ELSE
016500         MOVE WS-FRAME-BYTE(2)       TO PKF-BYTE-CHAR
016600         MOVE PKF-BYTE-NUMERIC       TO WS-FRAME-ID-NUM
016700         MOVE WS-FRAME-ID-NUM        TO FSC-PKT-ID-OUT
016800         EVALUATE WS-FRAME-ID-NUM
016900             WHEN PKF-ID-ATTITUDE-LIT
017000                 PERFORM 3100-DECODE-ATTITUDE
017100             WHEN PKF-ID-AIRDATA-LIT
017200                 PERFORM 3200-DECODE-AIRDATA
017300             WHEN PKF-ID-STATUS-LIT
017400                 PERFORM 3300-DECODE-STATUS
017500             WHEN OTHER
017600                 MOVE 'Y'            TO FSC-PACKET-UNKNOWN-SW
017700         END-EVALUATE
017800     END-IF.
017900*---------------------------------------------------------------*
018000 3100-DECODE-ATTITUDE.
018100*---------------------------------------------------------------*
018200     IF  WS-FRAME-LENGTH NOT = PKF-LEN-ATTITUDE
018300         MOVE 'N'                    TO FSC-PACKET-VALID-SW
018400     ELSE
018500         PERFORM 3900-VERIFY-CHECKSUM
018600         IF  WS-CHECKSUM-REMAINDER NOT = WS-CHECKSUM-BYTE-NUM
018700             MOVE 'N'                TO FSC-PACKET-VALID-SW
018800         ELSE
018900             MOVE WS-FRAME-BYTE(3)   TO PKF-BYTE-CHAR
019000             MOVE PKF-BYTE-NUMERIC   TO WS-BYTE-HI
019100             MOVE WS-FRAME-BYTE(4)   TO PKF-BYTE-CHAR
019200             MOVE PKF-BYTE-NUMERIC   TO WS-BYTE-LO
019300             COMPUTE WS-ENG-RAW = WS-BYTE-HI * 256 + WS-BYTE-LO
019400             IF  WS-ENG-RAW > 36000
019500                 MOVE 'N'            TO FSC-PACKET-VALID-SW
019600             ELSE
019700                 COMPUTE WS-ENG-VALUE-SIGNED = WS-ENG-RAW - 18000
019800                 COMPUTE DTR-ROLL = WS-ENG-VALUE-SIGNED / 100
019900                 MOVE WS-FRAME-BYTE(5) TO PKF-BYTE-CHAR
020000                 MOVE PKF-BYTE-NUMERIC TO WS-BYTE-HI
020100                 MOVE WS-FRAME-BYTE(6) TO PKF-BYTE-CHAR
020200                 MOVE PKF-BYTE-NUMERIC TO WS-BYTE-LO
020300                 COMPUTE WS-ENG-RAW = WS-BYTE-HI * 256 + WS-BYTE-LO
020400                 IF  WS-ENG-RAW > 36000
020500                     MOVE 'N'        TO FSC-PACKET-VALID-SW
020600                 ELSE
020700                     COMPUTE WS-ENG-VALUE-SIGNED =
020800                         WS-ENG-RAW - 18000
020900                     COMPUTE DTR-PITCH = WS-ENG-VALUE-SIGNED / 100
021000                     MOVE WS-FRAME-BYTE(7) TO PKF-BYTE-CHAR
021100                     MOVE PKF-BYTE-NUMERIC TO WS-BYTE-HI
021200                     MOVE WS-FRAME-BYTE(8) TO PKF-BYTE-CHAR
021300                     MOVE PKF-BYTE-NUMERIC TO WS-BYTE-LO
021400                     COMPUTE WS-ENG-RAW =
021500                         WS-BYTE-HI * 256 + WS-BYTE-LO
021600                     COMPUTE DTR-YAW = WS-ENG-RAW / 100
021700                     MOVE 'Y'        TO FSC-PACKET-VALID-SW
021800                 END-IF
021900             END-IF
022000         END-IF
022100     END-IF.
022500*---------------------------------------------------------------*
022600 3200-DECODE-AIRDATA.
022700*---------------------------------------------------------------*
022800     IF  WS-FRAME-LENGTH NOT = PKF-LEN-AIRDATA
022900         MOVE 'N'                    TO FSC-PACKET-VALID-SW
023000     ELSE
023100         PERFORM 3900-VERIFY-CHECKSUM
023200         IF  WS-CHECKSUM-REMAINDER NOT = WS-CHECKSUM-BYTE-NUM
023300             MOVE 'N'                TO FSC-PACKET-VALID-SW
023400         ELSE
023500             MOVE WS-FRAME-BYTE(3)   TO PKF-BYTE-CHAR
023600             MOVE PKF-BYTE-NUMERIC   TO WS-BYTE-HI
023700             MOVE WS-FRAME-BYTE(4)   TO PKF-BYTE-CHAR
023800             MOVE PKF-BYTE-NUMERIC   TO WS-BYTE-MID
023900             MOVE WS-FRAME-BYTE(5)   TO PKF-BYTE-CHAR
024000             MOVE PKF-BYTE-NUMERIC   TO WS-BYTE-LO
024100             COMPUTE DTR-ALTITUDE = WS-BYTE-HI * 65536
024200                 + WS-BYTE-MID * 256 + WS-BYTE-LO
024300             MOVE WS-FRAME-BYTE(6)   TO PKF-BYTE-CHAR
024400             MOVE PKF-BYTE-NUMERIC   TO WS-BYTE-HI
024500             MOVE WS-FRAME-BYTE(7)   TO PKF-BYTE-CHAR
024600             MOVE PKF-BYTE-NUMERIC   TO WS-BYTE-LO
024700             COMPUTE WS-ENG-RAW = WS-BYTE-HI * 256 + WS-BYTE-LO
024800             COMPUTE DTR-AIRSPEED = WS-ENG-RAW / 10
024900             MOVE WS-FRAME-BYTE(8)   TO PKF-BYTE-CHAR
025000             MOVE PKF-BYTE-NUMERIC   TO WS-BYTE-HI
025100             COMPUTE DTR-MACH = WS-BYTE-HI / 100
025200             MOVE 'Y'                TO FSC-PACKET-VALID-SW
025300         END-IF
025400     END-IF.
025500*---------------------------------------------------------------*
025600 3300-DECODE-STATUS.
025700*---------------------------------------------------------------*
025800     IF  WS-FRAME-LENGTH NOT = PKF-LEN-STATUS
025900         MOVE 'N'                    TO FSC-PACKET-VALID-SW
026000     ELSE
026100         PERFORM 3900-VERIFY-CHECKSUM
026200         IF  WS-CHECKSUM-REMAINDER NOT = WS-CHECKSUM-BYTE-NUM
026300             MOVE 'N'                TO FSC-PACKET-VALID-SW
026400         ELSE
026500             MOVE WS-FRAME-BYTE(3)   TO PKF-BYTE-CHAR
026600             MOVE PKF-BYTE-NUMERIC   TO WS-STATUS-REMAINDER
026700             IF  WS-STATUS-REMAINDER NOT < 128
026800                 MOVE 'Y'            TO DTR-GEAR-DOWN
026900                 SUBTRACT 128        FROM WS-STATUS-REMAINDER
027000             ELSE
027100                 MOVE 'N'            TO DTR-GEAR-DOWN
027200             END-IF
027300             IF  WS-STATUS-REMAINDER NOT < 64
027400                 MOVE 'Y'            TO DTR-FLAPS-EXT
027500                 SUBTRACT 64         FROM WS-STATUS-REMAINDER
027600             ELSE
027700                 MOVE 'N'            TO DTR-FLAPS-EXT
027800             END-IF
027900             IF  WS-STATUS-REMAINDER NOT < 32
028000                 MOVE 'Y'            TO DTR-AUTOPILOT-ON
028100                 SUBTRACT 32         FROM WS-STATUS-REMAINDER
028200             ELSE
028300                 MOVE 'N'            TO DTR-AUTOPILOT-ON
028400             END-IF
028500             IF  WS-STATUS-REMAINDER NOT < 16
028600                 MOVE 'Y'            TO DTR-WARN-MASTER
028700                 SUBTRACT 16         FROM WS-STATUS-REMAINDER
028800             ELSE
028900                 MOVE 'N'            TO DTR-WARN-MASTER
029000             END-IF
029100             MOVE WS-FRAME-BYTE(4)   TO PKF-BYTE-CHAR
029200             MOVE PKF-BYTE-NUMERIC   TO DTR-ENGINE-N1
029300             MOVE 'Y'                TO FSC-PACKET-VALID-SW
029400         END-IF
029500     END-IF.
029600*---------------------------------------------------------------*
029700*    CHECKSUM = (ID + SUM OF PAYLOAD BYTES) MOD 256.  PAYLOAD   *
029800*    RUNS FROM FRAME POSITION 3 THROUGH LENGTH-2; THE CHECKSUM  *
029900*    BYTE ITSELF IS AT LENGTH-1.                                *
030000*---------------------------------------------------------------*
030100 3900-VERIFY-CHECKSUM.
030200*---------------------------------------------------------------*
030300     MOVE WS-FRAME-ID-NUM            TO WS-CHECKSUM-COMPUTED
030400     PERFORM 3910-ADD-ONE-PAYLOAD-BYTE
030500         VARYING WS-PAYLOAD-INDEX FROM 3 BY 1
030600             UNTIL WS-PAYLOAD-INDEX > WS-FRAME-LENGTH - 2
030900     MOVE WS-CHECKSUM-COMPUTED       TO WS-CHECKSUM-COMPUTED-D
031000     DIVIDE WS-CHECKSUM-COMPUTED BY 256
031100         GIVING WS-CHECKSUM-QUOTIENT
031200         REMAINDER WS-CHECKSUM-REMAINDER
031300     MOVE WS-FRAME-BYTE(WS-FRAME-LENGTH - 1) TO PKF-BYTE-CHAR
031400     MOVE PKF-BYTE-NUMERIC           TO WS-CHECKSUM-BYTE-NUM.
031410*---------------------------------------------------------------*
031420 3910-ADD-ONE-PAYLOAD-BYTE.
031430*---------------------------------------------------------------*
031440     MOVE WS-FRAME-BYTE(WS-PAYLOAD-INDEX) TO PKF-BYTE-CHAR
031450     ADD PKF-BYTE-NUMERIC TO WS-CHECKSUM-COMPUTED.
