000100***************************************************************
000200*    DATASET-ROW WORKING TABLE -- LINKAGE AREA SHARED BY       *
000300*    PLOTEXT AND THE DSREAD SUBPROGRAM IT CALLS.  DSREAD       *
000400*    FILLS THIS TABLE FROM THE PARSED DATASET FILE; PLOTEXT    *
000500*    THEN FILTERS, COMPUTES, SORTS AND DOWNSAMPLES IT IN       *
000600*    PLACE.  SAME OCCURS-DEPENDING-ON / SIZE-INDEX PAIR HABIT  *
000700*    AS UNEMT.                                EA 07/14/24      *
000800***************************************************************
000900 01  ROW-TABLE-SIZE          PIC S9(08) USAGE IS COMP.
001000 01  ROW-TABLE-INDEX         PIC S9(08) USAGE IS COMP.
001100*
001200 01  ROW-TABLE.
001300     02  TBL-DATASET-ROW OCCURS 1 TO 20000 TIMES
001400          DEPENDING ON ROW-TABLE-SIZE.
001500         05  TBL-PACKET-NUM          PIC 9(09).
001600         05  TBL-PKT-ID              PIC 9(03).
001700         05  TBL-AIRSPEED            PIC 9(04)V9(01).
001800             88  TBL-AIRSPEED-NULL           VALUE ZERO.
001900         05  TBL-ALTITUDE            PIC 9(08).
002000         05  TBL-AUTOPILOT-ON        PIC X(01).
002100         05  TBL-ENGINE-N1           PIC 9(03).
002200         05  TBL-FLAPS-EXT           PIC X(01).
002300         05  TBL-GEAR-DOWN           PIC X(01).
002400         05  TBL-MACH                PIC 9(01)V9(02).
002500         05  TBL-PITCH               PIC S9(03)V9(02).
002600         05  TBL-ROLL                PIC S9(03)V9(02).
002700         05  TBL-WARN-MASTER         PIC X(01).
002800         05  TBL-YAW                 PIC 9(03)V9(02).
002900         05  TBL-COMPUTE-1           PIC S9(09)V9(04).
003000         05  TBL-IS-NULL-SW          PIC X(01) VALUE 'N'.
003100             88  TBL-ROW-IS-NULL             VALUE 'Y'.
003200         05  TBL-COLUMN-PRESENT-SW.
003300             10  TBL-HAS-ATTITUDE-COLS   PIC X(01).
003400                 88  TBL-HAS-ATTITUDE        VALUE 'Y'.
003500             10  TBL-HAS-AIRDATA-COLS    PIC X(01).
003600                 88  TBL-HAS-AIRDATA         VALUE 'Y'.
003700             10  TBL-HAS-STATUS-COLS     PIC X(01).
003800                 88  TBL-HAS-STATUS          VALUE 'Y'.
