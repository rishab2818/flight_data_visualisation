000100***************************************************************
000200*                                                               *
000300* PROGRAM NAME:    DSREAD                                       *
000400* ORIGINAL AUTHOR: ROSALIND OKAFOR                               *
000500* INSTALLATION:    COBOL DEVELOPMENT CENTER                      *
000600* REMARKS: CALLED BY PLOTEXT.  OPENS THE PARSED DATASET FILE    *
000700*          WRITTEN BY PKTPARS AND LOADS EVERY ROW INTO THE      *
000800*          SHARED ROW-TABLE WORKING AREA, SETTING THE PER-ROW   *
000900*          COLUMN-PRESENT SWITCHES SO PLOTEXT KNOWS WHICH       *
001000*          PACKET FAMILY EACH ROW CAME FROM.  SAME TWO-LEVEL    *
001100*          SPLIT (QUERY PROGRAM / READ SUBPROGRAM) THIS SHOP    *
001200*          USED FOR THE UNEMPLOYMENT QUEUE, ONE LEVEL ONLY      *
001300*          HERE SINCE THERE IS NO REMOTE DATA SOURCE TO HIDE.   *
001400*                                                               *
001500* MAINTENENCE LOG                                                *
001600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
001700* --------- ------------  --------------------------------------*
001800* 02/08/92  R.OKAFOR      ORIGINAL VERSION.             WT-9206  003
001900* 05/02/93  M.HALVERSEN   TABLE SIZE LIMIT ENFORCED, JOB USED    003
002000*                         TO ABEND ON OVERSIZE CAPTURE FILES.    003
002100*                         WT-9322                                003
002200* 08/09/99  E.ACKERMAN    Y2K REVIEW -- NO DATE FIELDS IN THIS   003
002300*                         PROGRAM, NO CHANGE REQUIRED. SIGNED    003
002400*                         OFF PER Y2K-PROJ-0013.                 003
002500* 07/14/24  E.ACKERMAN    COLUMN-PRESENT SWITCHES ADDED FOR THE  003
002600*                         DOWNSAMPLING EXTRACT PROJECT.  REPLACES003
002700*                         UNEMREAD/UNEMRD.             WT-2024117003
002800*                                                               *
002900***************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    DSREAD.
003200 AUTHOR.        ROSALIND OKAFOR.
003300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003400 DATE-WRITTEN.  02/08/92.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700***************************************************************
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3081.
004300 OBJECT-COMPUTER. IBM-3081.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON WS-TRACE-SWITCH-ON
004600               OFF WS-TRACE-SWITCH-OFF.
004700*---------------------------------------------------------------*
004800 INPUT-OUTPUT SECTION.
004900*---------------------------------------------------------------*
005000 FILE-CONTROL.
005100     SELECT DATASET-IN-FILE  ASSIGN TO "DSIN"
005200              ORGANIZATION IS LINE SEQUENTIAL
005300              FILE STATUS IS WS-DSIN-STATUS.
005400***************************************************************
005500 DATA DIVISION.
005600*---------------------------------------------------------------*
005700 FILE SECTION.
005800*---------------------------------------------------------------*
005900 FD  DATASET-IN-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD.
006200     COPY DSTROW.
006300*---------------------------------------------------------------*
006400*    FIRST-CHARACTER OVERLAY -- A BLANK CAPTURE LINE (NONE      *
006500*    EXPECTED, BUT THE UNEMPLOYMENT FEED TAUGHT US TO GUARD     *
006600*    FOR IT) SHOWS UP AS AN ALL-SPACE RECORD.                   *
006700*---------------------------------------------------------------*
006800 01  DATASET-IN-ALT REDEFINES DTR-DATASET-ROW.
006900     05  DATASET-IN-FIRST-CHAR       PIC X(01).
007000     05  FILLER                      PIC X(79).
007100*===============================================================*
007200 WORKING-STORAGE SECTION.
007300*---------------------------------------------------------------*
007400 01  WS-DSIN-STATUS                  PIC X(02) VALUE '00'.
007500     88  WS-DSIN-OK                          VALUE '00'.
007600     88  WS-DSIN-EOF                         VALUE '10'.
007700*---------------------------------------------------------------*
007800 01  WS-SWITCHES.
007900     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.
008000         88  WS-EOF                          VALUE 'Y'.
008100     05  WS-TRACE-SWITCH-ON          PIC X(01).
008200     05  WS-TRACE-SWITCH-OFF         PIC X(01).
008300*---------------------------------------------------------------*
008400*    TRACE COUNTER -- EDITED VIEW USED ONLY WHEN UPSI-0 IS ON,  *
008500*    DISPLAYED EVERY 1000 ROWS LOADED.                          *
008600*---------------------------------------------------------------*
008700 01  WS-TRACE-COUNT-AREA.
008800     05  WS-TRACE-COUNT-BIN          PIC 9(08) COMP VALUE 0.
008900 01  WS-TRACE-COUNT-DISPLAY REDEFINES WS-TRACE-COUNT-AREA
009000                                      PIC 9(08).
009100*---------------------------------------------------------------*
009200*    EDITED VIEW OF THE ROW-TABLE INDEX FOR THE SAME TRACE      *
009300*    DISPLAY LINE.                                              *
009400*---------------------------------------------------------------*
009500 01  WS-INDEX-TRACE-AREA.
009600     05  WS-INDEX-TRACE-BIN          PIC S9(08) COMP VALUE 0.
009700 01  WS-INDEX-TRACE-DISPLAY REDEFINES WS-INDEX-TRACE-AREA
009800                                      PIC 9(08).
010000*---------------------------------------------------------------*
010100 01  WS-TRACE-LINE.
010200     05  FILLER                      PIC X(15)
010300                             VALUE 'DSREAD ROWS - '.
010400     05  WS-TRACE-LINE-COUNT         PIC 9(08).
010500     05  FILLER                      PIC X(37) VALUE SPACES.
010600*===============================================================*
010700 LINKAGE SECTION.
010800*---------------------------------------------------------------*
010900 COPY DSTAB.
011000*===============================================================*
011100 PROCEDURE DIVISION USING ROW-TABLE-SIZE, ROW-TABLE-INDEX,
011200     ROW-TABLE.
011300*---------------------------------------------------------------*
011400 0000-LOAD-DATASET-TABLE.
011500*---------------------------------------------------------------*
011600     MOVE 0                          TO ROW-TABLE-SIZE
011700     MOVE 0                          TO WS-TRACE-COUNT-BIN
011800     OPEN INPUT DATASET-IN-FILE
011900     MOVE 'N'                        TO WS-EOF-SW
011910     PERFORM 0010-GET-NEXT-DATASET-ROW
011920     PERFORM 0020-LOAD-ROW-IF-PRESENT
011930         UNTIL WS-EOF OR ROW-TABLE-SIZE NOT < 20000
012900     CLOSE DATASET-IN-FILE
013000     GOBACK.
013010*---------------------------------------------------------------*
013020 0010-GET-NEXT-DATASET-ROW.
013030*---------------------------------------------------------------*
013040     READ DATASET-IN-FILE
013050         AT END MOVE 'Y'             TO WS-EOF-SW
013060     END-READ.
013070*---------------------------------------------------------------*
013080 0020-LOAD-ROW-IF-PRESENT.
013090*---------------------------------------------------------------*
013100     IF  NOT WS-EOF
013110         IF  DATASET-IN-FIRST-CHAR NOT = SPACE
013120             PERFORM 1000-LOAD-ONE-ROW
013130         END-IF
013140         PERFORM 0010-GET-NEXT-DATASET-ROW
013150     END-IF.
013160*---------------------------------------------------------------*
013200 1000-LOAD-ONE-ROW.
013300*---------------------------------------------------------------*
013400     ADD 1                           TO ROW-TABLE-SIZE
013500     ADD 1                           TO WS-TRACE-COUNT-BIN
013600     MOVE DTR-PACKET-NUM     TO TBL-PACKET-NUM(ROW-TABLE-SIZE)
013700     MOVE DTR-PKT-ID         TO TBL-PKT-ID(ROW-TABLE-SIZE)
013800     MOVE DTR-AIRSPEED       TO TBL-AIRSPEED(ROW-TABLE-SIZE)
013900     MOVE DTR-ALTITUDE       TO TBL-ALTITUDE(ROW-TABLE-SIZE)
014000     MOVE DTR-AUTOPILOT-ON   TO TBL-AUTOPILOT-ON(ROW-TABLE-SIZE)
014100     MOVE DTR-ENGINE-N1      TO TBL-ENGINE-N1(ROW-TABLE-SIZE)
014200     MOVE DTR-FLAPS-EXT      TO TBL-FLAPS-EXT(ROW-TABLE-SIZE)
014300     MOVE DTR-GEAR-DOWN      TO TBL-GEAR-DOWN(ROW-TABLE-SIZE)
014400     MOVE DTR-MACH           TO TBL-MACH(ROW-TABLE-SIZE)
014500     MOVE DTR-PITCH          TO TBL-PITCH(ROW-TABLE-SIZE)
014600     MOVE DTR-ROLL           TO TBL-ROLL(ROW-TABLE-SIZE)
014700     MOVE DTR-WARN-MASTER    TO TBL-WARN-MASTER(ROW-TABLE-SIZE)
014800     MOVE DTR-YAW            TO TBL-YAW(ROW-TABLE-SIZE)
014900     MOVE 0                          TO TBL-COMPUTE-1(ROW-TABLE-SIZE)
016300     MOVE 'N'                        TO TBL-IS-NULL-SW(ROW-TABLE-SIZE)
016400     PERFORM 1100-SET-COLUMN-PRESENT-SWITCHES
016500     IF  WS-TRACE-SWITCH-ON = 'Y'
016600     AND WS-TRACE-COUNT-BIN >= 1000
016700         MOVE ROW-TABLE-SIZE         TO WS-TRACE-LINE-COUNT
016800         DISPLAY WS-TRACE-LINE
016900         MOVE 0                      TO WS-TRACE-COUNT-BIN
017000     END-IF.
017100*---------------------------------------------------------------*
017200*    A PACKET CARRIES ATTITUDE, AIRDATA OR STATUS COLUMNS       *
017300*    EXCLUSIVELY, NEVER A MIX -- THE PACKET ID TELLS US WHICH.  *
017400*---------------------------------------------------------------*
017500 1100-SET-COLUMN-PRESENT-SWITCHES.
017600*---------------------------------------------------------------*
017700     MOVE 'N'    TO TBL-HAS-ATTITUDE-COLS(ROW-TABLE-SIZE)
017800     MOVE 'N'    TO TBL-HAS-AIRDATA-COLS(ROW-TABLE-SIZE)
017900     MOVE 'N'    TO TBL-HAS-STATUS-COLS(ROW-TABLE-SIZE)
018000     EVALUATE TBL-PKT-ID(ROW-TABLE-SIZE)
018100         WHEN 016
018200             MOVE 'Y' TO TBL-HAS-ATTITUDE-COLS(ROW-TABLE-SIZE)
018300         WHEN 032
018400             MOVE 'Y' TO TBL-HAS-AIRDATA-COLS(ROW-TABLE-SIZE)
018500         WHEN 048
018600             MOVE 'Y' TO TBL-HAS-STATUS-COLS(ROW-TABLE-SIZE)
018700     END-EVALUATE.
