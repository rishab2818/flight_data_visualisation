000100***************************************************************
000200*    PLOT POINT RECORD -- ONE X/Y PAIR EMITTED BY THE          *
000300*    PLOT-EXTRACT DRIVER AFTER FILTER/COMPUTE/SORT/DOWNSAMPLE. *
000400***************************************************************
000500 01  PLP-PLOT-POINT.
000600     05  PLP-X-VALUE                 PIC S9(09).9(04)
000700                                      SIGN IS LEADING SEPARATE.
000800     05  FILLER                      PIC X(01) VALUE SPACE.
000900     05  PLP-Y-VALUE                 PIC S9(09).9(04)
001000                                      SIGN IS LEADING SEPARATE.
001100     05  FILLER                      PIC X(21) VALUE SPACE.
