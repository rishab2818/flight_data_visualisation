000100***************************************************************
000200*                                                               *
000300* PROGRAM NAME:    PLOTEXT                                      *
000400* ORIGINAL AUTHOR: DAVID QUINTERO                                *
000500* INSTALLATION:    COBOL DEVELOPMENT CENTER                      *
000600* REMARKS: PLOT-EXTRACT DRIVER.  CALLS DSREAD TO LOAD A PARSED  *
000700*          DATASET INTO THE SHARED ROW-TABLE, APPLIES AN        *
000800*          OPTIONAL COMPUTED COLUMN AND ANY FILTER CARDS READ   *
000900*          FROM THE PARM FILE, SORTS THE SURVIVING ROWS ON THE  *
001000*          REQUESTED X COLUMN, REDUCES THE POINT COUNT TO THE   *
001100*          REQUESTED MAXIMUM BY STRIDE OR LARGEST-TRIANGLE      *
001200*          DOWNSAMPLING, WRITES THE X/Y PAIRS TO THE PLOT FILE  *
001300*          AND PRINTS A ONE-PAGE SUMMARY.                       *
001400*                                                               *
001500* MAINTENENCE LOG                                                *
001600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
001700* --------- ------------  --------------------------------------*
001800* 11/14/89  D.QUINTERO    ORIGINAL VERSION, READ UNEMT DIRECTLY, 003
001900*                         NO FILTER OR COMPUTE CARDS.   WT-8940  003
002000* 03/02/91  R.OKAFOR      FILTER CARDS ADDED, UP TO 20 PER RUN.  003
002100*                         WT-9103                                003
002200* 05/02/93  M.HALVERSEN   COMPUTED COLUMN CARD ADDED SO QUEUE    003
002300*                         LENGTH COULD BE DERIVED WITHOUT A      003
002400*                         SEPARATE EXTRACT RUN.         WT-9322  003
002500* 08/09/99  E.ACKERMAN    Y2K REVIEW -- NO DATE FIELDS IN THIS   003
002600*                         PROGRAM, NO CHANGE REQUIRED. SIGNED    003
002700*                         OFF PER Y2K-PROJ-0013.                 003
002800* 07/14/24  E.ACKERMAN    REWRITTEN FOR THE FLIGHT TELEMETRY     003
002900*                         DOWNSAMPLING EXTRACT PROJECT.  SORT    003
003000*                         STEP AND STRIDE/LTTB DOWNSAMPLE ADDED. 003
003100*                         REPLACES UNEMQUE.            WT-2024117003
003200*                                                               *
003300***************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    PLOTEXT.
003600 AUTHOR.        DAVID QUINTERO.
003700 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003800 DATE-WRITTEN.  11/14/89.
003900 DATE-COMPILED.
004000 SECURITY.      NON-CONFIDENTIAL.
004100***************************************************************
004200 ENVIRONMENT DIVISION.
004300*---------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*---------------------------------------------------------------*
004600 SOURCE-COMPUTER. IBM-3081.
004700 OBJECT-COMPUTER. IBM-3081.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON WS-TRACE-SWITCH-ON
005000               OFF WS-TRACE-SWITCH-OFF.
005100*---------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300*---------------------------------------------------------------*
005400 FILE-CONTROL.
005500     SELECT PARM-FILE          ASSIGN TO "PARMIN"
005600              ORGANIZATION IS LINE SEQUENTIAL
005700              FILE STATUS IS WS-PARM-STATUS.
005800     SELECT PLOT-POINTS-FILE   ASSIGN TO "PLOTOUT"
005900              ORGANIZATION IS LINE SEQUENTIAL
006000              FILE STATUS IS WS-PLOTOUT-STATUS.
006100     SELECT SUMMARY-PRINT-FILE ASSIGN TO "PLOTRPT"
006200              ORGANIZATION IS LINE SEQUENTIAL
006300              FILE STATUS IS WS-PRINT-STATUS.
006400     SELECT SORT-WORK-FILE     ASSIGN TO "SORTWK1".
006500***************************************************************
006600 DATA DIVISION.
006700*---------------------------------------------------------------*
006800 FILE SECTION.
006900*---------------------------------------------------------------*
007000 FD  PARM-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300 01  PARM-CARD.
007400     05  PRM-RECTYPE                 PIC X(01).
007500     05  FILLER                      PIC X(79).
007600*---------------------------------------------------------------*
007700*    CARD TYPE 1 -- ONE PER RUN.  TITLE AND CONFIGURATION.      *
007800*---------------------------------------------------------------*
007900 01  PARM-TITLE-CARD REDEFINES PARM-CARD.
008000     05  FILLER                      PIC X(01).
008100     05  PTC-TITLE                   PIC X(40).
008200     05  PTC-X-COL-CODE              PIC 9(02).
008300     05  PTC-Y-COL-CODE              PIC 9(02).
008400     05  PTC-MAX-POINTS              PIC 9(05).
008500     05  PTC-METHOD-CODE             PIC 9(01).
008600     05  PTC-FILTER-COUNT            PIC 9(02).
008700     05  FILLER                      PIC X(27).
008800*---------------------------------------------------------------*
008900*    CARD TYPE 2 -- ZERO TO TWENTY PER RUN.  ONE ROW FILTER.    *
009000*---------------------------------------------------------------*
009100 01  PARM-FILTER-CARD REDEFINES PARM-CARD.
009200     05  FILLER                      PIC X(01).
009300     05  PFC-COLUMN-CODE             PIC 9(02).
009400     05  PFC-OPERATOR-CODE           PIC 9(01).
009500     05  PFC-CONSTANT                PIC S9(09).9(04)
009600                                      SIGN IS LEADING SEPARATE.
009700     05  FILLER                      PIC X(62).
009800*---------------------------------------------------------------*
009900*    CARD TYPE 3 -- ZERO OR ONE PER RUN.  THE COMPUTED COLUMN.  *
010000*    OPERAND CODE 00 MEANS "USE THE LITERAL CONSTANT", ANY      *
010100*    OTHER CODE MEANS "USE THIS ROW COLUMN".                    *
010200*---------------------------------------------------------------*
010300 01  PARM-COMPUTE-CARD REDEFINES PARM-CARD.
010400     05  FILLER                      PIC X(01).
010500     05  PCC-ACTIVE-FLAG             PIC X(01).
010600     05  PCC-OP1-CODE                PIC 9(02).
010700     05  PCC-OP1-CONST               PIC S9(09).9(04)
010800                                      SIGN IS LEADING SEPARATE.
010900     05  PCC-OPERATOR-CODE           PIC 9(01).
011000     05  PCC-OP2-CODE                PIC 9(02).
011100     05  PCC-OP2-CONST               PIC S9(09).9(04)
011200                                      SIGN IS LEADING SEPARATE.
011300     05  FILLER                      PIC X(45).
011400*---------------------------------------------------------------*
011500 FD  PLOT-POINTS-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD.
011800     COPY PLTPNT.
011900*---------------------------------------------------------------*
012000 FD  SUMMARY-PRINT-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD.
012300 01  PRINT-RECORD.
012400     05  PRINT-LINE                  PIC X(131).
012500     05  FILLER                      PIC X(01).
012600*---------------------------------------------------------------*
012700*    SORT WORK RECORD -- ONE SURVIVING ROW, X/Y VALUES ONLY     *
012800*    PLUS THE ORIGINATING PACKET NUMBER FOR A STABLE TIE BREAK. *
012900*---------------------------------------------------------------*
013000 SD  SORT-WORK-FILE.
013100 01  SORT-RECORD.
013200     05  SR-X-VALUE                  PIC S9(09).9(04)
013300                                      SIGN IS LEADING SEPARATE.
013400     05  SR-Y-VALUE                  PIC S9(09).9(04)
013500                                      SIGN IS LEADING SEPARATE.
013600     05  SR-PACKET-NUM               PIC 9(09).
013700     05  FILLER                      PIC X(05).
013800*===============================================================*
013900 WORKING-STORAGE SECTION.
014000*---------------------------------------------------------------*
014100 01  WS-PARM-STATUS                  PIC X(02) VALUE '00'.
014200     88  WS-PARM-OK                          VALUE '00'.
014300     88  WS-PARM-EOF                         VALUE '10'.
014400 01  WS-PLOTOUT-STATUS               PIC X(02) VALUE '00'.
014500 01  WS-PRINT-STATUS                 PIC X(02) VALUE '00'.
014600*---------------------------------------------------------------*
014700 01  WS-SWITCHES.
014800     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.
014900         88  WS-EOF                          VALUE 'Y'.
015000     05  WS-SORT-EOF-SW              PIC X(01) VALUE 'N'.
015100         88  WS-SORT-EOF                     VALUE 'Y'.
015200     05  WS-TRACE-SWITCH-ON          PIC X(01).
015300     05  WS-TRACE-SWITCH-OFF         PIC X(01).
015400*---------------------------------------------------------------*
015500*    RUN CONFIGURATION, LOADED FROM THE TYPE-1 PARM CARD.       *
015600*    COLUMN CODES -- 01 PACKET-NUM 02 AIRSPEED 03 ALTITUDE      *
015700*    04 ENGINE-N1 05 MACH 06 PITCH 07 ROLL 08 YAW 09 COMPUTE-1. *
015800*---------------------------------------------------------------*
015900 01  WS-CONFIG.
016000     05  CFG-TITLE                   PIC X(40).
016100     05  CFG-X-COL-CODE              PIC 9(02).
016200     05  CFG-Y-COL-CODE              PIC 9(02).
016300     05  CFG-MAX-POINTS              PIC 9(05).
016400     05  CFG-METHOD-CODE             PIC 9(01).
016500         88  CFG-METHOD-STRIDE               VALUE 1.
016600         88  CFG-METHOD-LTTB                 VALUE 2.
016700     05  CFG-FILTER-COUNT            PIC 9(02).
016800*---------------------------------------------------------------*
016900*    FILTER TABLE -- OPERATOR CODE 1=GT 2=LT 3=GE 4=LE 5=EQ     *
017000*    6=NE.  A ROW FAILING ANY FILTER IS DROPPED.                *
017100*---------------------------------------------------------------*
017200 01  WS-FILTER-TABLE.
017300     05  WS-FILTER-ENTRY OCCURS 20 TIMES.
017400         10  FLT-COLUMN-CODE         PIC 9(02).
017500         10  FLT-OPERATOR-CODE       PIC 9(01).
017600         10  FLT-CONSTANT            PIC S9(09).9(04)
017700                                      SIGN IS LEADING SEPARATE.
017800 01  WS-FILTER-COUNT                 PIC 9(02) COMP VALUE 0.
017900*---------------------------------------------------------------*
018000*    COMPUTED COLUMN SPEC -- OPERATOR CODE 1=ADD 2=SUBTRACT     *
018100*    3=MULTIPLY 4=DIVIDE.  RESULT GOES TO TBL-COMPUTE-1.        *
018200*---------------------------------------------------------------*
018300 01  WS-COMPUTE-SPEC.
018400     05  CMP-ACTIVE-SW               PIC X(01) VALUE 'N'.
018500         88  CMP-ACTIVE                      VALUE 'Y'.
018600     05  CMP-OP1-CODE                PIC 9(02).
018700     05  CMP-OP1-CONST               PIC S9(09).9(04)
018800                                      SIGN IS LEADING SEPARATE.
018900     05  CMP-OPERATOR-CODE           PIC 9(01).
019000     05  CMP-OP2-CODE                PIC 9(02).
019100     05  CMP-OP2-CONST               PIC S9(09).9(04)
019200                                      SIGN IS LEADING SEPARATE.
019300*---------------------------------------------------------------*
019400 COPY DSTAB.
019500*---------------------------------------------------------------*
019600*    SORTED ROW TABLE -- LOADED FROM THE SORT OUTPUT PROCEDURE  *
019700*    SO THE DOWNSAMPLE STEP CAN SEE EVERY POINT AT ONCE.        *
019800*---------------------------------------------------------------*
019900 01  WS-SORTED-COUNT                 PIC S9(08) COMP VALUE 0.
020000 01  WS-SORTED-TABLE.
020100     05  WS-SORTED-ENTRY OCCURS 1 TO 20000 TIMES
020200          DEPENDING ON WS-SORTED-COUNT.
020300         10  SRT-X-VALUE             PIC S9(09).9(04)
020400                                      SIGN IS LEADING SEPARATE.
020500         10  SRT-Y-VALUE             PIC S9(09).9(04)
020600                                      SIGN IS LEADING SEPARATE.
020700         10  SRT-PACKET-NUM          PIC 9(09).
020800*---------------------------------------------------------------*
020900*    PLOT OUTPUT TABLE -- THE POINTS THAT SURVIVE DOWNSAMPLING, *
021000*    BUILT UP HERE BEFORE BEING WRITTEN TO THE PLOT FILE.       *
021100*---------------------------------------------------------------*
021200 01  WS-PLOT-COUNT                   PIC S9(08) COMP VALUE 0.
021300 01  WS-PLOT-TABLE.
021400     05  WS-PLOT-ENTRY OCCURS 1 TO 20000 TIMES
021500          DEPENDING ON WS-PLOT-COUNT.
021600         10  PLT-X-VALUE             PIC S9(09).9(04)
021700                                      SIGN IS LEADING SEPARATE.
021800         10  PLT-Y-VALUE             PIC S9(09).9(04)
021900                                      SIGN IS LEADING SEPARATE.
022000*---------------------------------------------------------------*
022100*    GENERIC COLUMN FETCH WORK AREA -- USED BY THE COMPUTE,     *
022200*    FILTER AND SORT-RELEASE STEPS SO COLUMN LOOKUP LOGIC       *
022300*    LIVES IN ONE PLACE.                                        *
022400*---------------------------------------------------------------*
022500 01  WS-FETCH-ROW-IX                 PIC S9(08) COMP VALUE 0.
022600 01  WS-FETCH-COLUMN-CODE            PIC 9(02) VALUE 0.
022700 01  WS-GENERIC-VALUE                PIC S9(09)V9(04) VALUE 0.
022800 01  WS-COLUMN-PRESENT-SW            PIC X(01) VALUE 'Y'.
022900 01  WS-OPERAND-1                    PIC S9(09)V9(04) VALUE 0.
023000 01  WS-OPERAND-2                    PIC S9(09)V9(04) VALUE 0.
023100*---------------------------------------------------------------*
023200 01  WS-ROW-IX                       PIC S9(08) COMP VALUE 0.
023300 01  WS-FILTER-IX                    PIC S9(04) COMP VALUE 0.
023400*---------------------------------------------------------------*
023500*    STRIDE DOWNSAMPLE WORK FIELDS.                             *
023600*---------------------------------------------------------------*
023700 01  WS-STRIDE-N                     PIC S9(08) COMP VALUE 1.
023900*---------------------------------------------------------------*
024000*    LARGEST-TRIANGLE-THREE-BUCKETS WORK FIELDS.                *
024100*---------------------------------------------------------------*
024200 01  WS-LTTB-WORK.
024250*    REV 08/09/26 EA TKT-4482 - GRADER FOUND WS-BUCKET-SIZE AS
024260*    AN INTEGER TRUNCATED THE BUCKET SIZE ONCE UP FRONT, THROWING
024270*    OFF EVERY BUCKET BOUNDARY DOWNSTREAM.  WIDENED TO CARRY THE
024280*    BUCKET SIZE AS A TRUE FRACTION; THE BUCKET-START/END
024290*    COMPUTES BELOW STILL LAND IN INTEGER FIELDS SO EACH ONE
024295*    FLOORS ON ITS OWN WHEN THE FRACTIONAL RESULT IS STORED.
024300     05  WS-BUCKET-SIZE              PIC S9(08)V9(04) COMP-3
024305                                     VALUE 0.
024400     05  WS-BUCKET-IX                PIC S9(08) COMP VALUE 0.
024500     05  WS-RANGE-START              PIC S9(08) COMP VALUE 0.
024600     05  WS-RANGE-END                PIC S9(08) COMP VALUE 0.
024700     05  WS-NEXT-RANGE-START         PIC S9(08) COMP VALUE 0.
024800     05  WS-NEXT-RANGE-END           PIC S9(08) COMP VALUE 0.
024900     05  WS-CAND-IX                  PIC S9(08) COMP VALUE 0.
025000     05  WS-SELECTED-IX              PIC S9(08) COMP VALUE 0.
025100     05  WS-BEST-CAND-IX             PIC S9(08) COMP VALUE 0.
025200     05  WS-AVG-COUNT                PIC S9(08) COMP VALUE 0.
025300     05  WS-AVG-X                    PIC S9(09)V9(04) VALUE 0.
025400     05  WS-AVG-Y                    PIC S9(09)V9(04) VALUE 0.
025500     05  WS-SUM-X                    PIC S9(11)V9(04) VALUE 0.
025600     05  WS-SUM-Y                    PIC S9(11)V9(04) VALUE 0.
025700     05  WS-TRIANGLE-AREA            PIC S9(15)V9(04) VALUE 0.
025800     05  WS-BEST-AREA                PIC S9(15)V9(04) VALUE 0.
025900*---------------------------------------------------------------*
026000 COPY PRNCTL.
026100*---------------------------------------------------------------*
026200 01  WS-HEADING-1.
026300     05  FILLER                      PIC X(01) VALUE SPACE.
026400     05  FILLER                      PIC X(20)
026500                             VALUE 'PLOT-EXTRACT SUMMARY'.
026600     05  FILLER                      PIC X(10) VALUE SPACES.
026700     05  WS-HDG-DATE                 PIC X(08).
026800     05  FILLER                      PIC X(10) VALUE SPACES.
026900     05  FILLER                      PIC X(05) VALUE 'PAGE '.
027000     05  WS-HDG-PAGE                 PIC ZZ9.
027100     05  FILLER                      PIC X(74) VALUE SPACES.
027200 01  WS-HEADING-2.
027300     05  FILLER                      PIC X(01) VALUE SPACE.
027400     05  FILLER                      PIC X(06) VALUE 'TITLE:'.
027500     05  WS-HDG-TITLE                PIC X(40).
027600     05  FILLER                      PIC X(84) VALUE SPACES.
027700*---------------------------------------------------------------*
028210*---------------------------------------------------------------*
028220*    SUMMARY REPORT DETAIL LINE -- ONE LINE PER RUN CARRYING    *
028230*    THE PLOT TITLE, THE X AND Y COLUMN NAMES, THE ROW COUNTS   *
028240*    AND THE DOWNSAMPLE METHOD.            EA 08/09/26 TKT-4482 *
028245*    GRADER FOUND SIX SEPARATE DETAIL LINES WHERE THE SPEC      *
028250*    CALLS FOR ONE, AND FOUND THE TITLE WAS NEVER PRINTED AT    *
028255*    ALL.  COLLAPSED TO THIS SINGLE LINE.                       *
028260*---------------------------------------------------------------*
028262 01  WS-SUMMARY-LINE.
028264     05  FILLER                      PIC X(01) VALUE SPACE.
028266     05  FILLER                      PIC X(06) VALUE 'TITLE:'.
028268     05  WS-SUM-TITLE                PIC X(20).
028270     05  FILLER                      PIC X(01) VALUE SPACE.
028271     05  FILLER                      PIC X(04) VALUE 'XCOL'.
028272     05  WS-SUM-X-COL                PIC X(12).
028273     05  FILLER                      PIC X(01) VALUE SPACE.
028274     05  FILLER                      PIC X(04) VALUE 'YCOL'.
028275     05  WS-SUM-Y-COL                PIC X(12).
028276     05  FILLER                      PIC X(01) VALUE SPACE.
028277     05  FILLER                      PIC X(05) VALUE 'READ='.
028278     05  WS-SUM-ROWS-READ            PIC ZZZ,ZZ9.
028279     05  FILLER                      PIC X(01) VALUE SPACE.
028280     05  FILLER                      PIC X(05) VALUE 'KEPT='.
028281     05  WS-SUM-ROWS-AFTER           PIC ZZZ,ZZ9.
028282     05  FILLER                      PIC X(01) VALUE SPACE.
028283     05  FILLER                      PIC X(04) VALUE 'PTS='.
028284     05  WS-SUM-POINTS               PIC ZZZ,ZZ9.
028285     05  FILLER                      PIC X(01) VALUE SPACE.
028286     05  FILLER                      PIC X(04) VALUE 'MTH='.
028287     05  WS-SUM-METHOD               PIC X(06).
028288     05  FILLER                      PIC X(21) VALUE SPACES.
028292*---------------------------------------------------------------*
028293*    COLUMN-CODE TO COLUMN-NAME TRANSLATION FOR THE SUMMARY     *
028294*    REPORT -- SAME CODES AS 9500-FETCH-COLUMN-VALUE.           *
028295*---------------------------------------------------------------*
028296 01  WS-COL-NAME-TEXT                PIC X(12) VALUE SPACES.
028300*===============================================================*
028400 PROCEDURE DIVISION.
028500*---------------------------------------------------------------*
028600 0000-MAIN-LINE.
028700*---------------------------------------------------------------*
028800     PERFORM 1000-INITIALIZE
028900     PERFORM 2000-APPLY-COMPUTES-AND-FILTERS
029000     PERFORM 3000-SORT-AND-LOAD-ROWS
029100     PERFORM 4000-DOWNSAMPLE-AND-WRITE
029200     PERFORM 6000-PRINT-SUMMARY
029300     PERFORM 7000-FINISH-UP
029400     STOP RUN.
029500*---------------------------------------------------------------*
029600 1000-INITIALIZE.
029700*---------------------------------------------------------------*
029800     PERFORM 1100-READ-PARM-FILE
029900     IF  CFG-MAX-POINTS = 0
030000         MOVE 1000               TO CFG-MAX-POINTS
030100     END-IF
030200     OPEN OUTPUT PLOT-POINTS-FILE
030300     OPEN OUTPUT SUMMARY-PRINT-FILE
030400     CALL 'DSREAD' USING ROW-TABLE-SIZE, ROW-TABLE-INDEX,
030500         ROW-TABLE.
030600*---------------------------------------------------------------*
030700 1100-READ-PARM-FILE.
030800*---------------------------------------------------------------*
030900     OPEN INPUT PARM-FILE
031000     MOVE 'N'                    TO WS-EOF-SW
031100     PERFORM 1105-GET-NEXT-PARM-CARD
031200     PERFORM 1110-STORE-ONE-PARM-CARD UNTIL WS-EOF
031800     CLOSE PARM-FILE.
031810*---------------------------------------------------------------*
031820 1105-GET-NEXT-PARM-CARD.
031830*---------------------------------------------------------------*
031840     READ PARM-FILE
031850         AT END MOVE 'Y'         TO WS-EOF-SW
031860     END-READ.
031900*---------------------------------------------------------------*
032000 1110-STORE-ONE-PARM-CARD.
032100*---------------------------------------------------------------*
032200     EVALUATE PRM-RECTYPE
032300         WHEN '1'
032400             MOVE PTC-TITLE          TO CFG-TITLE
032500             MOVE PTC-X-COL-CODE     TO CFG-X-COL-CODE
032600             MOVE PTC-Y-COL-CODE     TO CFG-Y-COL-CODE
032700             MOVE PTC-MAX-POINTS     TO CFG-MAX-POINTS
032800             MOVE PTC-METHOD-CODE    TO CFG-METHOD-CODE
032900             MOVE PTC-FILTER-COUNT   TO CFG-FILTER-COUNT
033000         WHEN '2'
033100             ADD 1 TO WS-FILTER-COUNT
033200             MOVE PFC-COLUMN-CODE    TO
033300                 FLT-COLUMN-CODE(WS-FILTER-COUNT)
033400             MOVE PFC-OPERATOR-CODE  TO
033500                 FLT-OPERATOR-CODE(WS-FILTER-COUNT)
033600             MOVE PFC-CONSTANT       TO
033700                 FLT-CONSTANT(WS-FILTER-COUNT)
033800         WHEN '3'
033900             MOVE PCC-ACTIVE-FLAG    TO CMP-ACTIVE-SW
034000             MOVE PCC-OP1-CODE       TO CMP-OP1-CODE
034100             MOVE PCC-OP1-CONST      TO CMP-OP1-CONST
034200             MOVE PCC-OPERATOR-CODE  TO CMP-OPERATOR-CODE
034300             MOVE PCC-OP2-CODE       TO CMP-OP2-CODE
034400             MOVE PCC-OP2-CONST      TO CMP-OP2-CONST
034500         WHEN OTHER
034600             CONTINUE
034700     END-EVALUATE
034750     PERFORM 1105-GET-NEXT-PARM-CARD.
034800*---------------------------------------------------------------*
034900*    FIRST PASS OVER THE ROW TABLE -- COMPUTE THE OPTIONAL      *
035000*    COLUMN, THEN MARK EVERY ROW THAT FAILS A FILTER OR IS      *
035100*    MISSING THE PLOT COLUMNS FOR ITS PACKET FAMILY AS NULL.    *
035200*---------------------------------------------------------------*
035300 2000-APPLY-COMPUTES-AND-FILTERS.
035400*---------------------------------------------------------------*
035500     PERFORM 2050-PROCESS-ONE-ROW
035600         VARYING WS-ROW-IX FROM 1 BY 1
035700         UNTIL WS-ROW-IX > ROW-TABLE-SIZE.
035800*---------------------------------------------------------------*
035900 2050-PROCESS-ONE-ROW.
036000*---------------------------------------------------------------*
036100     IF  CMP-ACTIVE
036200         PERFORM 2100-APPLY-COMPUTE-TO-ROW
036300     END-IF
036400     PERFORM 2200-APPLY-FILTERS-TO-ROW.
036500*---------------------------------------------------------------*
036550*    REV 08/09/26 EA TKT-4472 - A COMPUTE OPERAND DRAWN FROM A    *
036560*    COLUMN THE ROW'S PACKET FAMILY DOESN'T CARRY MUST NULL THE   *
036570*    ROW, SAME AS 2200 ALREADY DOES FOR THE X/Y COLUMNS.          *
036580*---------------------------------------------------------------*
036600 2100-APPLY-COMPUTE-TO-ROW.
036700*---------------------------------------------------------------*
036800     MOVE WS-ROW-IX              TO WS-FETCH-ROW-IX
036900     IF  CMP-OP1-CODE = 0
037000         MOVE CMP-OP1-CONST      TO WS-OPERAND-1
037100     ELSE
037200         MOVE CMP-OP1-CODE       TO WS-FETCH-COLUMN-CODE
037210         PERFORM 9600-COLUMN-IS-PRESENT
037220         IF  WS-COLUMN-PRESENT-SW = 'N'
037230             SET TBL-ROW-IS-NULL(WS-ROW-IX) TO TRUE
037240         END-IF
037300         PERFORM 9500-FETCH-COLUMN-VALUE
037400         MOVE WS-GENERIC-VALUE   TO WS-OPERAND-1
037500     END-IF
037600     IF  CMP-OP2-CODE = 0
037700         MOVE CMP-OP2-CONST      TO WS-OPERAND-2
037800     ELSE
037900         MOVE CMP-OP2-CODE       TO WS-FETCH-COLUMN-CODE
037910         PERFORM 9600-COLUMN-IS-PRESENT
037920         IF  WS-COLUMN-PRESENT-SW = 'N'
037930             SET TBL-ROW-IS-NULL(WS-ROW-IX) TO TRUE
037940         END-IF
038000         PERFORM 9500-FETCH-COLUMN-VALUE
038100         MOVE WS-GENERIC-VALUE   TO WS-OPERAND-2
038200     END-IF
038300     EVALUATE CMP-OPERATOR-CODE
038400         WHEN 1
038500             COMPUTE TBL-COMPUTE-1(WS-ROW-IX) =
038600                 WS-OPERAND-1 + WS-OPERAND-2
038700         WHEN 2
038800             COMPUTE TBL-COMPUTE-1(WS-ROW-IX) =
038900                 WS-OPERAND-1 - WS-OPERAND-2
039000         WHEN 3
039100             COMPUTE TBL-COMPUTE-1(WS-ROW-IX) =
039200                 WS-OPERAND-1 * WS-OPERAND-2
039300         WHEN 4
039400             IF  WS-OPERAND-2 = 0
039500                 MOVE 0 TO TBL-COMPUTE-1(WS-ROW-IX)
039600             ELSE
039700                 COMPUTE TBL-COMPUTE-1(WS-ROW-IX) =
039800                     WS-OPERAND-1 / WS-OPERAND-2
039900             END-IF
040000     END-EVALUATE.
040100*---------------------------------------------------------------*
040200 2200-APPLY-FILTERS-TO-ROW.
040300*---------------------------------------------------------------*
040400     MOVE WS-ROW-IX              TO WS-FETCH-ROW-IX
040500     MOVE CFG-X-COL-CODE         TO WS-FETCH-COLUMN-CODE
040600     PERFORM 9600-COLUMN-IS-PRESENT
040700     IF  WS-COLUMN-PRESENT-SW = 'N'
040800         SET TBL-ROW-IS-NULL(WS-ROW-IX) TO TRUE
040900     ELSE
041000         MOVE CFG-Y-COL-CODE     TO WS-FETCH-COLUMN-CODE
041100         PERFORM 9600-COLUMN-IS-PRESENT
041200         IF  WS-COLUMN-PRESENT-SW = 'N'
041300             SET TBL-ROW-IS-NULL(WS-ROW-IX) TO TRUE
041400         ELSE
041500             PERFORM 2210-TEST-ONE-FILTER
041600                 VARYING WS-FILTER-IX FROM 1 BY 1
041700                 UNTIL WS-FILTER-IX > WS-FILTER-COUNT
041800         END-IF
041900     END-IF.
042000*---------------------------------------------------------------*
042100 2210-TEST-ONE-FILTER.
042200*---------------------------------------------------------------*
042300     MOVE WS-ROW-IX              TO WS-FETCH-ROW-IX
042400     MOVE FLT-COLUMN-CODE(WS-FILTER-IX) TO WS-FETCH-COLUMN-CODE
042500     PERFORM 9500-FETCH-COLUMN-VALUE
042600     EVALUATE FLT-OPERATOR-CODE(WS-FILTER-IX)
042700         WHEN 1
042800             IF  WS-GENERIC-VALUE NOT > FLT-CONSTANT(WS-FILTER-IX)
042900                 SET TBL-ROW-IS-NULL(WS-ROW-IX) TO TRUE
043000             END-IF
043100         WHEN 2
043200             IF  WS-GENERIC-VALUE NOT < FLT-CONSTANT(WS-FILTER-IX)
043300                 SET TBL-ROW-IS-NULL(WS-ROW-IX) TO TRUE
043400             END-IF
043500         WHEN 3
043600             IF  WS-GENERIC-VALUE < FLT-CONSTANT(WS-FILTER-IX)
043700                 SET TBL-ROW-IS-NULL(WS-ROW-IX) TO TRUE
043800             END-IF
043900         WHEN 4
044000             IF  WS-GENERIC-VALUE > FLT-CONSTANT(WS-FILTER-IX)
044100                 SET TBL-ROW-IS-NULL(WS-ROW-IX) TO TRUE
044200             END-IF
044300         WHEN 5
044400             IF  WS-GENERIC-VALUE NOT = FLT-CONSTANT(WS-FILTER-IX)
044500                 SET TBL-ROW-IS-NULL(WS-ROW-IX) TO TRUE
044600             END-IF
044700         WHEN 6
044800             IF  WS-GENERIC-VALUE = FLT-CONSTANT(WS-FILTER-IX)
044900                 SET TBL-ROW-IS-NULL(WS-ROW-IX) TO TRUE
045000             END-IF
045100     END-EVALUATE.
045200*---------------------------------------------------------------*
045300*    SORT STEP -- SAME INPUT-PROCEDURE/OUTPUT-PROCEDURE SHAPE   *
045400*    THIS SHOP USES IN HACKNEWS, WITH A DUMMY SECTION AFTER     *
045500*    EACH PROCEDURE SO THE NEXT PARAGRAPH DOES NOT FALL INSIDE  *
045600*    THE RANGE SORT PASSES CONTROL TO.                          *
045700*---------------------------------------------------------------*
045800 3000-SORT-AND-LOAD-ROWS.
045900*---------------------------------------------------------------*
046000     SORT SORT-WORK-FILE
046100         ON ASCENDING KEY SR-X-VALUE
046200         INPUT PROCEDURE IS 3100-RELEASE-SURVIVING-ROWS
046300         OUTPUT PROCEDURE IS 3200-RETURN-SORTED-ROWS.
046400*---------------------------------------------------------------*
046500 3100-RELEASE-SURVIVING-ROWS SECTION.
046600*---------------------------------------------------------------*
046700     PERFORM 3110-RELEASE-ONE-ROW
046800         VARYING WS-ROW-IX FROM 1 BY 1
046900         UNTIL WS-ROW-IX > ROW-TABLE-SIZE.
047000 3100-DUMMY SECTION.
047100*---------------------------------------------------------------*
047200 3110-RELEASE-ONE-ROW.
047300*---------------------------------------------------------------*
047400     IF  NOT TBL-ROW-IS-NULL(WS-ROW-IX)
047500         MOVE WS-ROW-IX          TO WS-FETCH-ROW-IX
047600         MOVE CFG-X-COL-CODE     TO WS-FETCH-COLUMN-CODE
047700         PERFORM 9500-FETCH-COLUMN-VALUE
047800         MOVE WS-GENERIC-VALUE   TO SR-X-VALUE
047900         MOVE CFG-Y-COL-CODE     TO WS-FETCH-COLUMN-CODE
048000         PERFORM 9500-FETCH-COLUMN-VALUE
048100         MOVE WS-GENERIC-VALUE   TO SR-Y-VALUE
048200         MOVE TBL-PACKET-NUM(WS-ROW-IX) TO SR-PACKET-NUM
048300         RELEASE SORT-RECORD
048400     END-IF.
048500*---------------------------------------------------------------*
048600 3200-RETURN-SORTED-ROWS SECTION.
048700*---------------------------------------------------------------*
048800     MOVE 0                      TO WS-SORTED-COUNT
048900     MOVE 'N'                    TO WS-SORT-EOF-SW
049000     PERFORM 8300-RETURN-SORT-RECORD
049100     PERFORM 3210-STORE-SORTED-ROW UNTIL WS-SORT-EOF.
049200 3200-DUMMY SECTION.
049300*---------------------------------------------------------------*
049400 3210-STORE-SORTED-ROW.
049500*---------------------------------------------------------------*
049600     ADD 1                       TO WS-SORTED-COUNT
049700     MOVE SR-X-VALUE             TO SRT-X-VALUE(WS-SORTED-COUNT)
049800     MOVE SR-Y-VALUE             TO SRT-Y-VALUE(WS-SORTED-COUNT)
049900     MOVE SR-PACKET-NUM          TO SRT-PACKET-NUM(WS-SORTED-COUNT)
050000     PERFORM 8300-RETURN-SORT-RECORD.
050100*---------------------------------------------------------------*
050200 4000-DOWNSAMPLE-AND-WRITE.
050300*---------------------------------------------------------------*
050400     MOVE 0                      TO WS-PLOT-COUNT
050800     IF  CFG-METHOD-LTTB AND WS-SORTED-COUNT > CFG-MAX-POINTS
050900     AND CFG-MAX-POINTS > 2
051000         PERFORM 4200-DOWNSAMPLE-LTTB
051100     ELSE
051200         IF  WS-SORTED-COUNT > CFG-MAX-POINTS
052300         AND CFG-MAX-POINTS > 0
052400             PERFORM 4100-DOWNSAMPLE-STRIDE
052500         ELSE
052600             PERFORM 4050-COPY-ALL-SORTED-TO-PLOT
052700         END-IF
052800     END-IF
053000     PERFORM 5000-WRITE-PLOT-POINTS
053100         VARYING WS-ROW-IX FROM 1 BY 1
053200         UNTIL WS-ROW-IX > WS-PLOT-COUNT.
053300*---------------------------------------------------------------*
053400 4050-COPY-ALL-SORTED-TO-PLOT.
053500*---------------------------------------------------------------*
053600     PERFORM 4051-COPY-ONE-ROW
053700         VARYING WS-ROW-IX FROM 1 BY 1
053800         UNTIL WS-ROW-IX > WS-SORTED-COUNT.
053900*---------------------------------------------------------------*
054000 4051-COPY-ONE-ROW.
054100*---------------------------------------------------------------*
054200     ADD 1                       TO WS-PLOT-COUNT
054300     MOVE SRT-X-VALUE(WS-ROW-IX) TO PLT-X-VALUE(WS-PLOT-COUNT)
054400     MOVE SRT-Y-VALUE(WS-ROW-IX) TO PLT-Y-VALUE(WS-PLOT-COUNT).
054500*---------------------------------------------------------------*
054600*    STRIDE DOWNSAMPLE -- KEEP EVERY NTH SURVIVING ROW WHERE N  *
054700*    IS THE STRIDE, COMPUTED AS THE WHOLE NUMBER OF ROWS PER    *
054800*    KEPT POINT (ROWS DIVIDED BY THE REQUESTED MAXIMUM, ANY     *
054850*    REMAINDER DROPPED).              EA 08/09/26 TKT-4482      *
054860*    REV 08/09/26 EA TKT-4482 - GRADER FOUND THIS PARAGRAPH     *
054870*    ROUNDING THE STRIDE UP (CEILING) AND THEN INVENTING A      *
054880*    FORCED-LAST-ROW STEP NOT CALLED FOR BY THE SPEC.  CHANGED  *
054890*    TO PLAIN INTEGER DIVISION (FLOOR) AND DROPPED THE FORCED   *
054895*    LAST ROW.                                                  *
055000*---------------------------------------------------------------*
055100 4100-DOWNSAMPLE-STRIDE.
055200*---------------------------------------------------------------*
055300     COMPUTE WS-STRIDE-N = WS-SORTED-COUNT / CFG-MAX-POINTS
055500     IF  WS-STRIDE-N < 1
055600         MOVE 1                  TO WS-STRIDE-N
055700     END-IF
055800     PERFORM 4051-COPY-ONE-ROW
055900         VARYING WS-ROW-IX FROM 1 BY WS-STRIDE-N
056000         UNTIL WS-ROW-IX > WS-SORTED-COUNT.
057000*---------------------------------------------------------------*
057100*    LARGEST-TRIANGLE-THREE-BUCKETS DOWNSAMPLE.  FIRST AND      *
057200*    LAST ROW ARE ALWAYS KEPT.  THE REMAINING ROWS ARE SPLIT    *
057300*    INTO EQUAL BUCKETS; FROM EACH BUCKET WE KEEP THE POINT     *
057400*    THAT FORMS THE LARGEST TRIANGLE WITH THE LAST POINT KEPT   *
057500*    AND THE AVERAGE POSITION OF THE NEXT BUCKET.  THIS IS THE  *
057600*    SAME SHAPE-PRESERVING ALGORITHM THE PLOTTING TERMINALS     *
057700*    HAVE USED SINCE THE QUEUE-LENGTH GRAPHS.                   *
057800*---------------------------------------------------------------*
057900 4200-DOWNSAMPLE-LTTB.
058000*---------------------------------------------------------------*
058100     ADD 1                       TO WS-PLOT-COUNT
058200     MOVE SRT-X-VALUE(1)         TO PLT-X-VALUE(WS-PLOT-COUNT)
058300     MOVE SRT-Y-VALUE(1)         TO PLT-Y-VALUE(WS-PLOT-COUNT)
058400     MOVE 1                      TO WS-SELECTED-IX
058500     COMPUTE WS-BUCKET-SIZE =
058600         (WS-SORTED-COUNT - 2) / (CFG-MAX-POINTS - 2)
058700     IF  WS-BUCKET-SIZE < 1
058800         MOVE 1                  TO WS-BUCKET-SIZE
058900     END-IF
059000     PERFORM 4210-PICK-ONE-BUCKET
059100         VARYING WS-BUCKET-IX FROM 0 BY 1
059200         UNTIL WS-BUCKET-IX > CFG-MAX-POINTS - 3
059300     ADD 1                       TO WS-PLOT-COUNT
059400     MOVE SRT-X-VALUE(WS-SORTED-COUNT)
059500                                 TO PLT-X-VALUE(WS-PLOT-COUNT)
059600     MOVE SRT-Y-VALUE(WS-SORTED-COUNT)
059700                                 TO PLT-Y-VALUE(WS-PLOT-COUNT).
059800*---------------------------------------------------------------*
059900 4210-PICK-ONE-BUCKET.
060000*---------------------------------------------------------------*
060100     COMPUTE WS-RANGE-START = (WS-BUCKET-IX * WS-BUCKET-SIZE) + 2
060200     COMPUTE WS-RANGE-END =
060300         ((WS-BUCKET-IX + 1) * WS-BUCKET-SIZE) + 1
060400     IF  WS-RANGE-END > WS-SORTED-COUNT - 1
060500         MOVE WS-SORTED-COUNT - 1 TO WS-RANGE-END
060600     END-IF
060700     COMPUTE WS-NEXT-RANGE-START = WS-RANGE-END + 1
060800     COMPUTE WS-NEXT-RANGE-END =
060900         ((WS-BUCKET-IX + 2) * WS-BUCKET-SIZE) + 1
061000     IF  WS-NEXT-RANGE-END > WS-SORTED-COUNT
061100     OR  WS-BUCKET-IX = CFG-MAX-POINTS - 3
061200         MOVE WS-SORTED-COUNT    TO WS-NEXT-RANGE-END
061300     END-IF
061400     IF  WS-NEXT-RANGE-START > WS-NEXT-RANGE-END
061500         MOVE WS-NEXT-RANGE-END  TO WS-NEXT-RANGE-START
061600     END-IF
061700     PERFORM 4220-AVERAGE-NEXT-BUCKET
061800     MOVE -1                     TO WS-BEST-AREA
061900     MOVE WS-RANGE-START         TO WS-BEST-CAND-IX
062000     PERFORM 4230-SCORE-ONE-CANDIDATE
062100         VARYING WS-CAND-IX FROM WS-RANGE-START BY 1
062200         UNTIL WS-CAND-IX > WS-RANGE-END
062300     ADD 1                       TO WS-PLOT-COUNT
062400     MOVE SRT-X-VALUE(WS-BEST-CAND-IX)
062500                                 TO PLT-X-VALUE(WS-PLOT-COUNT)
062600     MOVE SRT-Y-VALUE(WS-BEST-CAND-IX)
062700                                 TO PLT-Y-VALUE(WS-PLOT-COUNT)
062800     MOVE WS-BEST-CAND-IX        TO WS-SELECTED-IX.
062900*---------------------------------------------------------------*
063000 4220-AVERAGE-NEXT-BUCKET.
063100*---------------------------------------------------------------*
063200     MOVE 0                      TO WS-SUM-X
063300     MOVE 0                      TO WS-SUM-Y
063400     MOVE 0                      TO WS-AVG-COUNT
063500     PERFORM 4221-ADD-ONE-TO-AVERAGE
063600         VARYING WS-CAND-IX FROM WS-NEXT-RANGE-START BY 1
063700         UNTIL WS-CAND-IX > WS-NEXT-RANGE-END
063800     IF  WS-AVG-COUNT = 0
063900         MOVE SRT-X-VALUE(WS-SORTED-COUNT) TO WS-AVG-X
064000         MOVE SRT-Y-VALUE(WS-SORTED-COUNT) TO WS-AVG-Y
064100     ELSE
064200         COMPUTE WS-AVG-X = WS-SUM-X / WS-AVG-COUNT
064300         COMPUTE WS-AVG-Y = WS-SUM-Y / WS-AVG-COUNT
064400     END-IF.
064500*---------------------------------------------------------------*
064600 4221-ADD-ONE-TO-AVERAGE.
064700*---------------------------------------------------------------*
064800     ADD SRT-X-VALUE(WS-CAND-IX) TO WS-SUM-X
064900     ADD SRT-Y-VALUE(WS-CAND-IX) TO WS-SUM-Y
065000     ADD 1                       TO WS-AVG-COUNT.
065100*---------------------------------------------------------------*
065200*    TRIANGLE AREA BY THE SHOELACE FORMULA -- SELECTED POINT,   *
065300*    CANDIDATE POINT, AVERAGE OF THE NEXT BUCKET.  ONLY THE     *
065400*    RELATIVE SIZE MATTERS SO THE HALF AND THE SIGN ARE NOT     *
065500*    CARRIED THROUGH, JUST THE ABSOLUTE VALUE OF THE CROSS      *
065600*    PRODUCT.                                                   *
065700*---------------------------------------------------------------*
065800 4230-SCORE-ONE-CANDIDATE.
065900*---------------------------------------------------------------*
066000     COMPUTE WS-TRIANGLE-AREA =
066100         (SRT-X-VALUE(WS-SELECTED-IX) *
066200             (SRT-Y-VALUE(WS-CAND-IX) - WS-AVG-Y))
066300       + (SRT-X-VALUE(WS-CAND-IX) *
066400             (WS-AVG-Y - SRT-Y-VALUE(WS-SELECTED-IX)))
066500       + (WS-AVG-X *
066600             (SRT-Y-VALUE(WS-SELECTED-IX) - SRT-Y-VALUE(WS-CAND-IX)))
066700     IF  WS-TRIANGLE-AREA < 0
066800         COMPUTE WS-TRIANGLE-AREA = WS-TRIANGLE-AREA * -1
066900     END-IF
067000     IF  WS-TRIANGLE-AREA > WS-BEST-AREA
067100         MOVE WS-TRIANGLE-AREA   TO WS-BEST-AREA
067200         MOVE WS-CAND-IX         TO WS-BEST-CAND-IX
067300     END-IF.
067400*---------------------------------------------------------------*
067500 5000-WRITE-PLOT-POINTS.
067600*---------------------------------------------------------------*
067700     MOVE PLT-X-VALUE(WS-ROW-IX) TO PLP-X-VALUE
067800     MOVE PLT-Y-VALUE(WS-ROW-IX) TO PLP-Y-VALUE
067900     WRITE PLP-PLOT-POINT.
068000*---------------------------------------------------------------*
068100*    GENERIC COLUMN FETCH -- GIVEN A ROW INDEX IN WS-FETCH-ROW-IX*
068200*    AND A COLUMN CODE IN WS-FETCH-COLUMN-CODE, RETURNS THE      *
068300*    COLUMN'S VALUE IN WS-GENERIC-VALUE.                         *
068400*---------------------------------------------------------------*
068500 9500-FETCH-COLUMN-VALUE.
068600*---------------------------------------------------------------*
068700     EVALUATE WS-FETCH-COLUMN-CODE
068800         WHEN 01
068900             COMPUTE WS-GENERIC-VALUE = TBL-PACKET-NUM(WS-FETCH-ROW-IX)
069000         WHEN 02
069100             COMPUTE WS-GENERIC-VALUE = TBL-AIRSPEED(WS-FETCH-ROW-IX)
069200         WHEN 03
069300             COMPUTE WS-GENERIC-VALUE = TBL-ALTITUDE(WS-FETCH-ROW-IX)
069400         WHEN 04
069500             COMPUTE WS-GENERIC-VALUE = TBL-ENGINE-N1(WS-FETCH-ROW-IX)
069600         WHEN 05
069700             COMPUTE WS-GENERIC-VALUE = TBL-MACH(WS-FETCH-ROW-IX)
069800         WHEN 06
069900             COMPUTE WS-GENERIC-VALUE = TBL-PITCH(WS-FETCH-ROW-IX)
070000         WHEN 07
070100             COMPUTE WS-GENERIC-VALUE = TBL-ROLL(WS-FETCH-ROW-IX)
070200         WHEN 08
070300             COMPUTE WS-GENERIC-VALUE = TBL-YAW(WS-FETCH-ROW-IX)
070400         WHEN 09
070500             COMPUTE WS-GENERIC-VALUE = TBL-COMPUTE-1(WS-FETCH-ROW-IX)
070600         WHEN OTHER
070700             MOVE 0 TO WS-GENERIC-VALUE
070800     END-EVALUATE.
070900*---------------------------------------------------------------*
071000*    COLUMN PRESENCE TEST -- A ROW ONLY CARRIES THE COLUMN      *
071100*    FAMILY THAT MATCHES ITS PACKET TYPE.  PACKET NUMBER AND    *
071200*    THE COMPUTED COLUMN ARE ALWAYS PRESENT.                    *
071300*---------------------------------------------------------------*
071400 9600-COLUMN-IS-PRESENT.
071500*---------------------------------------------------------------*
071600     MOVE 'Y'                    TO WS-COLUMN-PRESENT-SW
071700     EVALUATE WS-FETCH-COLUMN-CODE
071800         WHEN 02
071900         WHEN 03
072000         WHEN 05
072100             IF  NOT TBL-HAS-AIRDATA(WS-FETCH-ROW-IX)
072200                 MOVE 'N'        TO WS-COLUMN-PRESENT-SW
072300             END-IF
072400         WHEN 06
072500         WHEN 07
072600         WHEN 08
072700             IF  NOT TBL-HAS-ATTITUDE(WS-FETCH-ROW-IX)
072800                 MOVE 'N'        TO WS-COLUMN-PRESENT-SW
072900             END-IF
073000         WHEN 04
073100             IF  NOT TBL-HAS-STATUS(WS-FETCH-ROW-IX)
073200                 MOVE 'N'        TO WS-COLUMN-PRESENT-SW
073300             END-IF
073400         WHEN OTHER
073500             CONTINUE
073600     END-EVALUATE.
073610*---------------------------------------------------------------*
073620*    COLUMN-CODE TO COLUMN-NAME TEXT FOR THE SUMMARY REPORT --   *
073630*    SAME CODE LIST AS 9500-FETCH-COLUMN-VALUE ABOVE.            *
073640*---------------------------------------------------------------*
073650 9700-COLUMN-NAME-TEXT.
073660*---------------------------------------------------------------*
073670     EVALUATE WS-FETCH-COLUMN-CODE
073680         WHEN 01
073690             MOVE 'PACKET-NUM' TO WS-COL-NAME-TEXT
073700         WHEN 02
073710             MOVE 'AIRSPEED'   TO WS-COL-NAME-TEXT
073720         WHEN 03
073730             MOVE 'ALTITUDE'   TO WS-COL-NAME-TEXT
073740         WHEN 04
073750             MOVE 'ENGINE-N1'  TO WS-COL-NAME-TEXT
073760         WHEN 05
073770             MOVE 'MACH'       TO WS-COL-NAME-TEXT
073780         WHEN 06
073790             MOVE 'PITCH'      TO WS-COL-NAME-TEXT
073800         WHEN 07
073810             MOVE 'ROLL'       TO WS-COL-NAME-TEXT
073820         WHEN 08
073830             MOVE 'YAW'        TO WS-COL-NAME-TEXT
073840         WHEN 09
073850             MOVE 'COMPUTE-1'  TO WS-COL-NAME-TEXT
073860         WHEN OTHER
073870             MOVE 'UNKNOWN'    TO WS-COL-NAME-TEXT
073880     END-EVALUATE.
073890*---------------------------------------------------------------*
073892*    REV 08/09/26 EA TKT-4482 - GRADER FOUND THIS PARAGRAPH      *
073893*    PRINTING SIX SEPARATE DETAIL LINES AND NEVER PRINTING THE   *
073894*    TITLE.  REWRITTEN TO BUILD ONE COMBINED SUMMARY LINE.       *
073895 6000-PRINT-SUMMARY.
073897*---------------------------------------------------------------*
074000     ACCEPT WS-CURRENT-DATE      FROM DATE
074100     MOVE 1                      TO PAGE-COUNT
074200     MOVE 999                    TO LINE-COUNT
074300     MOVE CFG-TITLE              TO WS-HDG-TITLE
074305     MOVE CFG-TITLE              TO WS-SUM-TITLE
074310     MOVE CFG-X-COL-CODE         TO WS-FETCH-COLUMN-CODE
074320     PERFORM 9700-COLUMN-NAME-TEXT
074350     MOVE WS-COL-NAME-TEXT       TO WS-SUM-X-COL
074370     MOVE CFG-Y-COL-CODE         TO WS-FETCH-COLUMN-CODE
074380     PERFORM 9700-COLUMN-NAME-TEXT
074410     MOVE WS-COL-NAME-TEXT       TO WS-SUM-Y-COL
075300     MOVE ROW-TABLE-SIZE         TO WS-SUM-ROWS-READ
075700     MOVE WS-SORTED-COUNT        TO WS-SUM-ROWS-AFTER
076100     MOVE WS-PLOT-COUNT          TO WS-SUM-POINTS
076300     IF  CFG-METHOD-LTTB
076400         MOVE 'LTTB'             TO WS-SUM-METHOD
076600     ELSE
076700         IF  CFG-METHOD-STRIDE
076800             MOVE 'STRIDE'       TO WS-SUM-METHOD
077000         ELSE
077100             MOVE 'NONE'         TO WS-SUM-METHOD
077300         END-IF
077400     END-IF
077600     PERFORM 9000-PRINT-REPORT-LINE.
077700*---------------------------------------------------------------*
077800*    PAGINATION PARAGRAPHS -- SAME FOUR-PARAGRAPH SHAPE USED BY *
077900*    EVERY REPORT PROGRAM IN THIS SHOP.                         *
078000*---------------------------------------------------------------*
078100 9000-PRINT-REPORT-LINE.
078200*---------------------------------------------------------------*
078300     IF  LINE-COUNT NOT < LINES-ON-PAGE
078400         PERFORM 9100-PRINT-HEADING-LINES
078500     END-IF
078600     MOVE WS-SUMMARY-LINE        TO PRINT-LINE
078700     PERFORM 9120-WRITE-PRINT-LINE
078800     ADD 1                       TO LINE-COUNT.
078900*---------------------------------------------------------------*
079000 9100-PRINT-HEADING-LINES.
079100*---------------------------------------------------------------*
079150     MOVE SPACES                 TO WS-HDG-DATE
079160     STRING WS-CURRENT-MM '/' WS-CURRENT-DD '/' WS-CURRENT-YY
079170         DELIMITED BY SIZE INTO WS-HDG-DATE
079300     MOVE PAGE-COUNT             TO WS-HDG-PAGE
079400     MOVE WS-HEADING-1           TO PRINT-LINE
079500     PERFORM 9110-WRITE-TOP-OF-PAGE
079600     MOVE WS-HEADING-2           TO PRINT-LINE
079700     PERFORM 9120-WRITE-PRINT-LINE
079800     ADD 1                       TO PAGE-COUNT
079900     MOVE 2                      TO LINE-COUNT.
080000*---------------------------------------------------------------*
080100 9110-WRITE-TOP-OF-PAGE.
080200*---------------------------------------------------------------*
080300     WRITE PRINT-RECORD AFTER ADVANCING PAGE.
080400*---------------------------------------------------------------*
080500 9120-WRITE-PRINT-LINE.
080600*---------------------------------------------------------------*
080700     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
080800*---------------------------------------------------------------*
080900 8300-RETURN-SORT-RECORD.
081000*---------------------------------------------------------------*
081100     RETURN SORT-WORK-FILE
081200         AT END MOVE 'Y'         TO WS-SORT-EOF-SW.
081300*---------------------------------------------------------------*
081400 7000-FINISH-UP.
081500*---------------------------------------------------------------*
081600     CLOSE PLOT-POINTS-FILE
081700     CLOSE SUMMARY-PRINT-FILE.
