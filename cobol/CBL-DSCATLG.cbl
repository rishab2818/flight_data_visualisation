000100***************************************************************
000200*                                                               *
000300* PROGRAM NAME:    DSCATLG                                      *
000400* ORIGINAL AUTHOR: ROSALIND OKAFOR                               *
000500* INSTALLATION:    COBOL DEVELOPMENT CENTER                      *
000600* REMARKS: DATASET CATALOGUE REPORT.  READS THE CURRENT DATASET *
000700*          METADATA MASTER SEQUENTIALLY AND PRINTS ONE LINE     *
000800*          PER PARSED DATASET -- NAME, ORIGINAL UPLOAD FILE,    *
000900*          CREATION DATE AND PACKET COUNT -- PLUS A GRAND       *
001000*          TOTAL LINE.  SAME READ-AND-PRINT-WITH-RUNNING-       *
001100*          TOTALS SHAPE THIS SHOP USED FOR THE COVID DAILY      *
001200*          HISTORY REPORTS.                                     *
001300*                                                               *
001400* MAINTENENCE LOG                                                *
001500* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
001600* --------- ------------  --------------------------------------*
001700* 02/15/92  R.OKAFOR      ORIGINAL VERSION.             WT-9211  003
001800* 05/02/93  M.HALVERSEN   TOTAL PACKET COUNT EDITED FIELD        003
001900*                         WIDENED, JOB ABENDED ON A SHOP WITH    003
002000*                         OVER A MILLION PACKETS.       WT-9322  003
002100* 08/09/99  E.ACKERMAN    Y2K REVIEW -- CREATED-DATE IS CARRIED  003
002200*                         AS TEXT FROM THE METADATA RECORD, NO   003
002300*                         DATE ARITHMETIC HERE.  SIGNED OFF      003
002400*                         PER Y2K-PROJ-0013.                     003
002500* 07/14/24  E.ACKERMAN    REWRITTEN FOR THE FLIGHT TELEMETRY     003
002600*                         DOWNSAMPLING EXTRACT PROJECT.  READS   003
002700*                         THE PARSE-JOB DATASET MASTER INSTEAD   003
002800*                         OF THE COVID DAILY HISTORY FILE.       003
002900*                         REPLACES COVID19B/COVID19A.  WT-2024117003
003000*                                                               *
003100***************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    DSCATLG.
003400 AUTHOR.        ROSALIND OKAFOR.
003500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003600 DATE-WRITTEN.  02/15/92.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900***************************************************************
004000 ENVIRONMENT DIVISION.
004100*---------------------------------------------------------------*
004200 CONFIGURATION SECTION.
004300*---------------------------------------------------------------*
004400 SOURCE-COMPUTER. IBM-3081.
004500 OBJECT-COMPUTER. IBM-3081.
004600 SPECIAL-NAMES.
004700     UPSI-0 ON WS-TRACE-SWITCH-ON
004800               OFF WS-TRACE-SWITCH-OFF.
004900*---------------------------------------------------------------*
005000 INPUT-OUTPUT SECTION.
005100*---------------------------------------------------------------*
005200 FILE-CONTROL.
005300     SELECT DSMOLD-FILE        ASSIGN TO "DSMOLD"
005400              ORGANIZATION IS LINE SEQUENTIAL
005500              FILE STATUS IS WS-DSMOLD-STATUS.
005600     SELECT CATALOGUE-PRINT-FILE ASSIGN TO "DSCATRPT"
005700              ORGANIZATION IS LINE SEQUENTIAL
005800              FILE STATUS IS WS-PRINT-STATUS.
005900***************************************************************
006000 DATA DIVISION.
006100*---------------------------------------------------------------*
006200 FILE SECTION.
006300*---------------------------------------------------------------*
006400 FD  DSMOLD-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700     COPY DSMETA.
006800*---------------------------------------------------------------*
006900*    BYTE-RANGE OVERLAY ON THE PACKET-COUNT FIELD -- A RECORD   *
007000*    PATCHED IN BY HAND (OR A SHORT RECORD FROM AN OLDER         *
007100*    RELEASE) CAN LEAVE THIS AREA BLANK.  TESTED FOR NUMERIC     *
007200*    BEFORE USE SO A BLANK COUNT REPORTS AS ZERO INSTEAD OF      *
007300*    ABENDING THE RUN.                                           *
007400*---------------------------------------------------------------*
007500 01  DSMOLD-REC-ALT REDEFINES DSM-DATASET-META.
007600     05  FILLER                      PIC X(116).
007700     05  DSMOLD-ALT-PACKET-TEXT      PIC X(09).
007900*---------------------------------------------------------------*
008000 FD  CATALOGUE-PRINT-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300 01  PRINT-RECORD.
008400     05  PRINT-LINE                  PIC X(131).
008500     05  FILLER                      PIC X(01).
008600*===============================================================*
008700 WORKING-STORAGE SECTION.
008800*---------------------------------------------------------------*
008900 01  WS-DSMOLD-STATUS                PIC X(02) VALUE '00'.
009000     88  WS-DSMOLD-OK                        VALUE '00'.
009100     88  WS-DSMOLD-EOF                       VALUE '10'.
009200 01  WS-PRINT-STATUS                 PIC X(02) VALUE '00'.
009300*---------------------------------------------------------------*
009400 01  WS-SWITCHES.
009500     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.
009600         88  WS-EOF                          VALUE 'Y'.
009700     05  WS-TRACE-SWITCH-ON          PIC X(01).
009800     05  WS-TRACE-SWITCH-OFF         PIC X(01).
009900*---------------------------------------------------------------*
010000*    RUNNING TOTALS -- BINARY WORK FIELDS WITH AN EDITED         *
010100*    DISPLAY REDEFINE, SAME TWO-VIEW HABIT USED FOR THE TRACE    *
010200*    COUNTERS IN DSREAD.                                         *
010300*---------------------------------------------------------------*
010400 01  WS-DATASET-COUNT-AREA.
010500     05  WS-DATASET-COUNT-BIN        PIC 9(05) COMP VALUE 0.
010600 01  WS-DATASET-COUNT-DISPLAY REDEFINES WS-DATASET-COUNT-AREA
010700                                      PIC 9(05).
010800 01  WS-TOTAL-PACKETS-AREA.
010900     05  WS-TOTAL-PACKETS-BIN        PIC 9(09) COMP VALUE 0.
011000 01  WS-TOTAL-PACKETS-DISPLAY REDEFINES WS-TOTAL-PACKETS-AREA
011100                                      PIC 9(09).
011200 01  WS-ONE-PACKET-COUNT             PIC 9(09) COMP VALUE 0.
011300*---------------------------------------------------------------*
011400 COPY PRNCTL.
011500*---------------------------------------------------------------*
011600 01  WS-HEADING-1.
011700     05  FILLER                      PIC X(01) VALUE SPACE.
011800     05  FILLER                      PIC X(20)
011900                             VALUE 'DATASET CATALOGUE'.
012000     05  FILLER                      PIC X(13) VALUE SPACES.
012100     05  WS-HDG-DATE                 PIC X(08).
012200     05  FILLER                      PIC X(10) VALUE SPACES.
012300     05  FILLER                      PIC X(05) VALUE 'PAGE '.
012400     05  WS-HDG-PAGE                 PIC ZZ9.
012500     05  FILLER                      PIC X(74) VALUE SPACES.
012600 01  WS-HEADING-2.
012700     05  FILLER                      PIC X(01) VALUE SPACE.
012800     05  FILLER                      PIC X(30) VALUE 'NAME'.
012900     05  FILLER                      PIC X(02) VALUE SPACES.
013000     05  FILLER                      PIC X(40) VALUE 'ORIGINAL FILE'.
013100     05  FILLER                      PIC X(02) VALUE SPACES.
013200     05  FILLER                      PIC X(10) VALUE 'CREATED'.
013300     05  FILLER                      PIC X(02) VALUE SPACES.
013400     05  FILLER                      PIC X(07) VALUE 'PACKETS'.
013500     05  FILLER                      PIC X(37) VALUE SPACES.
013600*---------------------------------------------------------------*
013700 01  WS-DETAIL-LINE.
013800     05  FILLER                      PIC X(01) VALUE SPACE.
013900     05  DL-NAME                     PIC X(30).
014000     05  FILLER                      PIC X(02) VALUE SPACES.
014100     05  DL-ORIG-FILE                PIC X(40).
014200     05  FILLER                      PIC X(02) VALUE SPACES.
014300     05  DL-CREATED                  PIC X(10).
014400     05  FILLER                      PIC X(02) VALUE SPACES.
014500     05  DL-PACKETS                  PIC ZZZ,ZZZ,ZZ9.
014600     05  FILLER                      PIC X(34) VALUE SPACES.
014700*---------------------------------------------------------------*
014800 01  WS-TOTAL-LINE.
014900     05  FILLER                      PIC X(01) VALUE SPACE.
015000     05  FILLER                      PIC X(10) VALUE 'DATASETS:'.
015100     05  TL-DATASET-COUNT            PIC ZZ9.
015200     05  FILLER                      PIC X(03) VALUE SPACES.
015300     05  FILLER                      PIC X(15) VALUE 'TOTAL PACKETS:'.
015400     05  TL-PACKET-TOTAL             PIC ZZZ,ZZZ,ZZ9.
015500     05  FILLER                      PIC X(84) VALUE SPACES.
015600*===============================================================*
015700 PROCEDURE DIVISION.
015800*---------------------------------------------------------------*
015900 0000-MAIN-PROCESSING.
016000*---------------------------------------------------------------*
016100     PERFORM 1000-OPEN-FILES
016200     PERFORM 8000-READ-DATASET-META-FILE
016300     PERFORM 2000-PROCESS-ONE-DATASET UNTIL WS-EOF
016400     PERFORM 3000-PRINT-GRAND-TOTALS
016500     PERFORM 4000-CLOSE-FILES
016600     STOP RUN.
016700*---------------------------------------------------------------*
016800 1000-OPEN-FILES.
016900*---------------------------------------------------------------*
017000     OPEN INPUT  DSMOLD-FILE
017100     OPEN OUTPUT CATALOGUE-PRINT-FILE
017200     IF  WS-DSMOLD-STATUS = '35'
017300         MOVE 'Y'                    TO WS-EOF-SW
017400     END-IF
017500     ACCEPT WS-CURRENT-DATE          FROM DATE.
017600*---------------------------------------------------------------*
017700*    ONE DETAIL LINE PER DATASET, RUNNING TOTALS CARRIED         *
017800*    FORWARD FOR THE GRAND TOTAL LINE AT THE END OF THE RUN.     *
017900*---------------------------------------------------------------*
018000 2000-PROCESS-ONE-DATASET.
018100*---------------------------------------------------------------*
018200     ADD 1                           TO WS-DATASET-COUNT-BIN
018300     IF  DSMOLD-ALT-PACKET-TEXT = SPACES
018400         MOVE 0                      TO WS-ONE-PACKET-COUNT
018500     ELSE
018600         MOVE DSM-PACKET-COUNT       TO WS-ONE-PACKET-COUNT
018700     END-IF
018800     ADD WS-ONE-PACKET-COUNT         TO WS-TOTAL-PACKETS-BIN
018900     MOVE DSM-DS-NAME                TO DL-NAME
019000     MOVE DSM-ORIG-FILENAME          TO DL-ORIG-FILE
019100     MOVE DSM-CREATED-DATE           TO DL-CREATED
019200     MOVE WS-ONE-PACKET-COUNT        TO DL-PACKETS
019300     MOVE WS-DETAIL-LINE             TO PRINT-LINE
019400     PERFORM 9000-PRINT-REPORT-LINE
019500     PERFORM 8000-READ-DATASET-META-FILE.
019600*---------------------------------------------------------------*
019700 3000-PRINT-GRAND-TOTALS.
019800*---------------------------------------------------------------*
019900     MOVE WS-DATASET-COUNT-DISPLAY   TO TL-DATASET-COUNT
020000     MOVE WS-TOTAL-PACKETS-DISPLAY   TO TL-PACKET-TOTAL
020100     MOVE WS-TOTAL-LINE              TO PRINT-LINE
020200     PERFORM 9000-PRINT-REPORT-LINE.
020300*---------------------------------------------------------------*
020400 4000-CLOSE-FILES.
020500*---------------------------------------------------------------*
020600     CLOSE DSMOLD-FILE
020700     CLOSE CATALOGUE-PRINT-FILE.
020800*---------------------------------------------------------------*
020900 8000-READ-DATASET-META-FILE.
021000*---------------------------------------------------------------*
021100     READ DSMOLD-FILE
021200         AT END MOVE 'Y'             TO WS-EOF-SW
021300     END-READ.
021400*---------------------------------------------------------------*
021500 9000-PRINT-REPORT-LINE.
021600*---------------------------------------------------------------*
021700     IF  LINE-COUNT > LINES-ON-PAGE
021800         PERFORM 9100-PRINT-HEADING-LINES
021900     END-IF
022000     PERFORM 9120-WRITE-PRINT-LINE.
022100*---------------------------------------------------------------*
022200 9100-PRINT-HEADING-LINES.
022300*---------------------------------------------------------------*
022400     MOVE SPACES                     TO WS-HDG-DATE
022500     STRING WS-CURRENT-MM '/' WS-CURRENT-DD '/' WS-CURRENT-YY
022600         DELIMITED BY SIZE INTO WS-HDG-DATE
022700     MOVE PAGE-COUNT                 TO WS-HDG-PAGE
022800     MOVE WS-HEADING-1               TO PRINT-LINE
022900     PERFORM 9110-WRITE-TOP-OF-PAGE
023000     MOVE WS-HEADING-2               TO PRINT-LINE
023100     PERFORM 9120-WRITE-PRINT-LINE
023200     ADD 1                           TO PAGE-COUNT
023300     MOVE 4                          TO LINE-COUNT.
023400*---------------------------------------------------------------*
023500 9110-WRITE-TOP-OF-PAGE.
023600*---------------------------------------------------------------*
023700     WRITE PRINT-RECORD
023800         AFTER ADVANCING PAGE.
023900*---------------------------------------------------------------*
024000 9120-WRITE-PRINT-LINE.
024100*---------------------------------------------------------------*
024200     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING
024300     ADD LINE-SPACEING               TO LINE-COUNT
024400     MOVE SPACES                     TO PRINT-LINE.
