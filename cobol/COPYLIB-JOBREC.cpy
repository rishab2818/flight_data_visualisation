000100***************************************************************
000200*    JOB CONTROL RECORD -- ONE PARSE JOB'S STATE MACHINE.      *
000300*    FILE IS RELATIVE, ONE SLOT PER ACTIVE JOB (THIS SHOP      *
000400*    RUNS ONE PARSE JOB AT A TIME, SLOT 1).  LOG-LINE GROUP    *
000500*    IS THE RECORD WRITTEN TO THE APPEND-ONLY JOB LOG FILE.    *
000600***************************************************************
000700 01  JBR-JOB-RECORD.
000800     05  JBR-JOB-ID                  PIC X(36).
000900     05  JBR-DATASET-ID              PIC X(36).
001000     05  JBR-STATUS                  PIC X(08).
001100         88  JBR-STATUS-PENDING          VALUE 'PENDING '.
001200         88  JBR-STATUS-RUNNING          VALUE 'RUNNING '.
001300         88  JBR-STATUS-SUCCESS          VALUE 'SUCCESS '.
001400         88  JBR-STATUS-FAILED           VALUE 'FAILED  '.
001500     05  JBR-PROGRESS                PIC 9(03)V9(02).
001600     05  JBR-MESSAGE                 PIC X(40).
001700     05  JBR-FINISHED                PIC X(26).
001750     05  FILLER                      PIC X(09).
001800*---------------------------------------------------------------*
001900 01  JBR-LOG-LINE.
002000     05  JBR-LOG-OPEN-BRACKET        PIC X(01) VALUE '['.
002100     05  JBR-LOG-TIMESTAMP           PIC X(26).
002200     05  JBR-LOG-CLOSE-BRACKET       PIC X(02) VALUE '] '.
002300     05  JBR-LOG-TEXT                PIC X(60).
002400     05  FILLER                      PIC X(11).
